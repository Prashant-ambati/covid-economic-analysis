000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*                    Trend  Listing  (Ad-Hoc)                  *
000500*         Uses RW (Report Writer for prints), no control       *
000600*         break - one detail line per selected day             *
000700*                                                               *
000800****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.       cv060.
001400*
001500*    Author.           V B Coen, 15/06/26.
001600*    Installation.     Applewood Computers.
001700*    Date-Written.     15/06/1988.
001800*    Date-Compiled.
001900*    Security.         Copyright (C) 1988-2026, V B Coen.
002000*                       Distributed under the GNU General
002100*                       Public License.  See file COPYING.
002200*
002300*    Remarks.          On-demand utility, run outside the nightly
002400*                      chain (parallels how VACPRINT sits outside
002500*                      the core payroll run). Prints an N-day
002600*                      rolling mean of new cases/deaths over a
002700*                      country/date-filtered slice of COVIDCLN.
002800*                      The window must be full before a mean is
002900*                      shown - the first N-1 selected days for a
003000*                      country print blank trend columns.
003100*
003200*                      Semi-sourced from Basic code from vacprint.
003300*
003400*    Version.          See Prog-Name In Ws.
003500*
003600*    Called Modules.
003700*                      None.
003800*
003900*    Files used.
004000*                      COVIDCLN.  Enriched daily feed, input.
004100*                      TRENDRPT.  Trend listing, output.
004200*                      CVRUNCTL.  Run control, read for the
004300*                                 shop-wide default window.
004400*
004500*    Error messages used.
004600*                      CV060 - 61.
004700*
004800* Changes:
004810* 15/06/88 vbc - Created for the Health & Economic Indicators
004820*                nightly suite - regional indicator trend listing,
004830*                N-day rolling mean of a selected count column.
004840* 30/03/91 djb -     Country-code filter added - previously ran
004850*                    for the whole region in one listing.
004860* 08/10/94 mhg -     Blank trend columns forced for the first N-1
004870*                    selected days per country, rather than
004880*                    printing a partial (misleading) mean.
004890* 19/09/98 vbc - Y2K review - no 2-digit years anywhere in this
004900*                program.
004910* 26/01/99 trc -     Follow-up Y2K sweep - selection date
004920*                    parameters confirmed ccyymmdd on the way in
004930*                    from the run card.
004940* 14/05/12 vbc -     Recompiled under Open Cobol as part of the
004950*                    suite-wide migration off the old compiler.
004960* 02/03/20 vbc -     Repointed at the enriched Covid-19 daily
004970*                    feed - trend window now runs over new
004980*                    cases/deaths, not old notifiable-disease
004985*                    counts.
004990* 15/06/26 vbc - 1.0.00 Recoded for the renamed Covid/Econ
005000*                       project - started from vacprint.
005010* 21/06/26 vbc      .01 Window now capped at the table size (99)
005020*                       rather than abending on a bad parameter -
005030*                       ticket CV-22.
005040* 03/07/26 vbc      .02 Y2K field audit re-confirmed - no 2-digit
005050*                       years anywhere in this program.
005060*
005070*
005700************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This program is part of the Applewood Computers batch reporting
006300* suite and is Copyright (c) V B Coen, 1988-2026 and later.
006400*
006500* Distributed under the terms of the GNU General Public License,
006600* version 3 and later, for personal and in-house business use;
006700* repackaging or resale requires the copyright holder's consent.
006800*
006900* Distributed in the hope that it will be useful but WITHOUT ANY
007000* WARRANTY, without even the implied warranty of MERCHANTABILITY
007100* or FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300************************************************************
007400*
007500 environment             division.
007600*================================
007700*
007800 configuration           section.
007900 special-names.
008000     C01                 is TOP-OF-FORM
008100     class NUMERIC-DATE  is "0123456789".
008200*
008300 input-output            section.
008400 file-control.
008500     copy   "selcvcvc.cob".
008600     copy   "selcvtrd.cob".
008700     copy   "selcvrun.cob".
008800*
008900 data                    division.
009000*================================
009100*
009200 file                    section.
009300     copy   "fdcvcvc.cob".
009400     copy   "fdcvrun.cob".
009500*
009600 fd  Cv-Trend-File
009700     reports are Cv-Trend-Report.
009800*
009900 working-storage         section.
010000*-------------------------------
010100 77  Prog-Name         pic x(15) value "CV060 (1.0.02)".
010200*
010300 01  WS-Data.
010400     03  WS-Sub                   pic 99     comp.
010500     03  Cv-Covid-Cln-Status      pic xx.
010600     03  Cv-Trend-Status          pic xx.
010700     03  Cv-Run-Ctl-Status        pic xx.
010800     03  Cv-Run-Rrn               pic 9(4)   comp.
010900     03  WS-Page-Lines            binary-char unsigned value 56.
011000     03  WS-Trend-Window          pic 99     comp.
011100     03  WS-Prev-Country          pic x(20)  value spaces.
011110     03  WS-Eof-Sw                pic x      value "N".
011120         88  WS-Eof               value "Y".
011130     03  filler                   pic x(10)  value spaces.
011200*
011300* Rolling buffer - fixed table sized to the largest window this
011400* shop will ever be asked for.  Shift-left-then-append, same idea
011500* as the 7-day buffer in CV010, but the mean is only shown once
011600* the buffer is genuinely full width (rule R15).
011700*
011800 01  WS-Buf-Table.
011900     03  WS-Buf-Cnt               pic 99     comp.
012000     03  WS-Buf-Entry             occurs 99 times.
012100         05  WS-Buf-New-Cases     pic s9(9)  comp.
012200         05  WS-Buf-New-Deaths    pic s9(8)  comp.
012210     03  filler                   pic x(04)  value spaces.
012300*
012400 01  WS-Sum-Data.
012500     03  WS-Sum-Cases             pic s9(11) comp.
012600     03  WS-Sum-Deaths            pic s9(10) comp.
012700     03  WS-Full-Sw               pic x      value "N".
012800         88  WS-Full-Window       value "Y".
012810     03  filler                   pic x(10)  value spaces.
012900*
013000 01  WS-Rpt-Line.
013100     03  WS-Rpt-Country           pic x(20)  value spaces.
013200     03  WS-Rpt-Date              pic 9(8)   comp.
013300     03  WS-Rpt-New-Cases         pic s9(9)  comp.
013400     03  WS-Rpt-New-Deaths        pic s9(8)  comp.
013500     03  WS-Rpt-Cases-Avg         pic s9(9)v9(2) comp-3.
013600     03  WS-Rpt-Deaths-Avg        pic s9(8)v9(2) comp-3.
013650     03  filler                   pic x(10) value spaces.
013700*
013800 01  WSD-Time.
013900     03  WSD-hh                   pic 99.
014000     03  filler                   pic x value ":".
014100     03  WSD-mm                   pic 99.
014200     03  filler                   pic x value ":".
014300     03  WSD-ss                   pic 99.
014400*
014500* Local date-format work area, house convention (see cv010).
014600*
014700 01  WS-Date-Formats.
014800     03  WS-Date                  pic x(10)  value spaces.
014900     03  WS-UK    redefines WS-Date.
015000         05  WS-Days              pic 99.
015100         05  filler               pic x.
015200         05  WS-Month             pic 99.
015300         05  filler               pic x.
015400         05  WS-Year              pic 9(4).
015500     03  WS-USA   redefines WS-Date.
015600         05  WS-USA-Month         pic 99.
015700         05  filler               pic x.
015800         05  WS-USA-Days          pic 99.
015900         05  filler               pic x.
016000         05  filler               pic 9(4).
016100     03  WS-Intl  redefines WS-Date.
016200         05  WS-Intl-Year         pic 9(4).
016300         05  filler               pic x.
016400         05  WS-Intl-Month        pic 99.
016500         05  filler               pic x.
016600         05  WS-Intl-Days         pic 99.
016700*
016800 01  Error-Messages.
016900     03  CV060   pic x(35) value
017000         "CV060 Unable to open trend files -".
017100     03  CV061   pic x(40) value
017200         "CV061 Selection produced no trend lines".
017300*
017400 01  Error-Code               pic 999.
017500*
017600 linkage                 section.
017700*================================
017800*
017900 01  CV-Trend-Parms.
018000     03  CV-Trend-Country         pic x(20).
018100     03  CV-Trend-Date-From       pic 9(8)  comp.
018200     03  CV-Trend-Date-To         pic 9(8)  comp.
018300     03  CV-Trend-Window-In       pic 99    comp.
018400*
018500 Report section.
018600****************
018700*
018800 RD  Cv-Trend-Report
018900     Page Limit   WS-Page-Lines
019000     Heading      1
019100     First Detail 5
019200     Last  Detail WS-Page-Lines.
019300*
019400 01  Cv-Trend-Head  Type Page Heading.
019500     03  line  1.
019600         05  col   1     pic x(15)   source Prog-Name.
019700         05  col  40     pic x(40)   value
019800             "Covid / Economic Indicators - Trend Listing".
019900         05  col 122     pic x(8)    source WSD-Time.
020000     03  line  3.
020100         05  col   1                 value "Country".
020200         05  col  25                 value "Date".
020300         05  col  36                 value "New Cases".
020400         05  col  49                 value "New Deaths".
020500         05  col  63                 value "N-Day Avg Cases".
020600         05  col  81                 value "N-Day Avg Deaths".
020700*
020800 01  Cv-Trend-Detail type is detail.
020900     03  line + 1.
021000         05  col   1     pic x(20)         source WS-Rpt-Country.
021100         05  col  25     pic 9(8)          source WS-Rpt-Date.
021200         05  col  36     pic +zzzzzzzz9
021210                                     source WS-Rpt-New-Cases.
021300         05  col  49     pic +zzzzzzz9
021310                                     source WS-Rpt-New-Deaths.
021400         05  col  63     pic +zzzzzzz9.99
021410                                     source WS-Rpt-Cases-Avg
021500                                     present when WS-Full-Window.
021600         05  col  63     pic x(11)   value spaces
021700                                     present when
021750                                     not WS-Full-Window.
021800         05  col  81     pic +zzzzzz9.99
021810                                     source WS-Rpt-Deaths-Avg
021900                                     present when WS-Full-Window.
022000         05  col  81     pic x(11)   value spaces
022100                                     present when
022150                                     not WS-Full-Window.
022200*
022300 procedure division using CV-Trend-Parms.
022400*=========================================
022500*
022600 AA000-Main                  section.
022700*************************************
022800*
022900     move     CURRENT-DATE (9:2)  to  WSD-hh.
023000     move     CURRENT-DATE (11:2) to  WSD-mm.
023100     move     CURRENT-DATE (13:2) to  WSD-ss.
023200*
023300     perform  AA010-Open-Files.
023400     perform  AA020-Get-Default-Window.
023500*
023600     open     output Cv-Trend-File.
023700     initiate Cv-Trend-Report.
023800*
023900     perform  AA050-Report-Trend.
024000*
024100     terminate Cv-Trend-Report.
024200     close    Cv-Trend-File
024300              Cv-Covid-Clean-File
024400              Cv-Run-Ctl-File.
024500*
024600 AA000-Exit.
024700     goback.
024800*
024900 AA010-Open-Files                section.
025000*****************************************
025100*
025200     open     input  Cv-Covid-Clean-File.
025300     if       Cv-Covid-Cln-Status not = "00"
025400              display CV060
025500              move    1 to Error-Code
025600              go      to AA000-Exit
025700     end-if.
025800*
025900     open     input  Cv-Run-Ctl-File.
026000*
026100 AA010-Exit.
026200     exit     section.
026300*
026400 AA020-Get-Default-Window        section.
026500*****************************************
026600*
026700* A zero window on the call means "use the shop default that
026800* CV000 stamped into the run-control record".
026900*
027000     move     1  to Cv-Run-Rrn.
027100     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
027200*
027300     if       CV-Trend-Window-In = zero
027400              move CV-Trend-Window-Dflt to WS-Trend-Window
027500     else
027600              move CV-Trend-Window-In   to WS-Trend-Window.
027700*
027800     if       WS-Trend-Window > 99
027900              move 99 to WS-Trend-Window.
028000     if       WS-Trend-Window = zero
028100              move 7  to WS-Trend-Window.
028200*
028300 AA020-Exit.
028400     exit     section.
028500*
028600 AA050-Report-Trend              section.
028700*****************************************
028800*
028900     move     zero    to WS-Buf-Cnt.
029000     move     spaces  to WS-Prev-Country.
029100*
029150     read     Cv-Covid-Clean-File next record
029160              at end
029170                       set  WS-Eof to true
029180     end-read.
029190     perform  ZZ050-Trend-One-Rec until WS-Eof.
032000*
032100 AA050-Exit.
032200     exit     section.
032210*
032220 ZZ050-Trend-One-Rec              section.
032230******************************************
032240*
032250     if       CV-Trend-Country not = spaces
032260        and   CC-Country not = CV-Trend-Country
032270              go   to ZZ050-Next
032280     end-if.
032290     if       CV-Trend-Date-From not = zero
032300        and   CC-Date9 < CV-Trend-Date-From
032310              go   to ZZ050-Next
032320     end-if.
032330     if       CV-Trend-Date-To   not = zero
032340        and   CC-Date9 > CV-Trend-Date-To
032350              go   to ZZ050-Next
032360     end-if.
032370*
032380     if       CC-Country not = WS-Prev-Country
032390              move zero   to WS-Buf-Cnt
032400              move CC-Country to WS-Prev-Country
032410     end-if.
032420*
032430     perform  ZZ055-Roll-Window.
032440     perform  ZZ060-Build-Detail.
032450     generate Cv-Trend-Detail.
032460*
032470 ZZ050-Next.
032480     read     Cv-Covid-Clean-File next record
032490              at end
032500                       set  WS-Eof to true
032510     end-read.
032520*
032530 ZZ050-Exit.
032540     exit     section.
032550*
032560 ZZ055-Roll-Window                section.
032570******************************************
032580*
032590     if       WS-Buf-Cnt = WS-Trend-Window
032600              perform  ZZ056-Shift-Slot
032610                       varying WS-Sub from 1 by 1
032620                       until WS-Sub > WS-Trend-Window - 1
032630     else
032640              add      1 to WS-Buf-Cnt.
033500*
033600     move     CC-New-Cases  to WS-Buf-New-Cases(WS-Buf-Cnt).
033700     move     CC-New-Deaths to WS-Buf-New-Deaths(WS-Buf-Cnt).
033800*
033900     if       WS-Buf-Cnt < WS-Trend-Window
034000              set  WS-Full-Window to false
034100     else
034200              set  WS-Full-Window to true
034300              move zero to WS-Sum-Cases WS-Sum-Deaths
034400              perform  ZZ057-Sum-Slot
034410                       varying WS-Sub from 1 by 1
034420                       until WS-Sub > WS-Trend-Window.
035100*
035200 ZZ055-Exit.
035300     exit     section.
035310*
035320 ZZ056-Shift-Slot                 section.
035330******************************************
035340*
035350     move     WS-Buf-Entry(WS-Sub + 1) to WS-Buf-Entry(WS-Sub).
035360*
035370 ZZ056-Exit.
035380     exit     section.
035390*
035392 ZZ057-Sum-Slot                   section.
035394******************************************
035396*
035398     add      WS-Buf-New-Cases(WS-Sub)  to WS-Sum-Cases.
035399     add      WS-Buf-New-Deaths(WS-Sub) to WS-Sum-Deaths.
035400*
035410 ZZ057-Exit.
035420     exit     section.
035430*
035500 ZZ060-Build-Detail                section.
035600*******************************************
035700*
035800     move     CC-Country    to WS-Rpt-Country.
035900     move     CC-Date9      to WS-Rpt-Date.
036000     move     CC-New-Cases  to WS-Rpt-New-Cases.
036100     move     CC-New-Deaths to WS-Rpt-New-Deaths.
036200*
036300     if       WS-Full-Window
036400              compute WS-Rpt-Cases-Avg  rounded =
036500                      WS-Sum-Cases  / WS-Trend-Window
036600              compute WS-Rpt-Deaths-Avg rounded =
036700                      WS-Sum-Deaths / WS-Trend-Window
036800     else
036900              move    zero to WS-Rpt-Cases-Avg WS-Rpt-Deaths-Avg.
037000*
037100 ZZ060-Exit.
037200     exit     section.
037300*

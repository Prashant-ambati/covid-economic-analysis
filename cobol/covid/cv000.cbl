000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*                    Batch  Run  Control                       *
000500*         Sets up the run-control record read and              *
000600*         updated by every later step of the suite             *
000700*                                                               *
000800****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.         cv000.
001400*
001500*    Author.             V B Coen, 5/05/26.
001600*    Installation.       Applewood Computers.
001700*    Date-Written.       05/05/1988.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1988-2026, V B Coen.
002000*                         Distributed under the GNU General
002100*                         Public License.  See file COPYING.
002200*
002300*    Remarks.            First step of the nightly suite.
002400*                        Builds a fresh run control record
002500*                        (RRN 1) holding today's run date,
002600*                        zeroed counts and date-range fields
002700*                        that CV010, CV020, CV030 and CV090
002800*                        fill in as they run.
002900*
003000*    Version.            See Prog-Name in Ws.
003100*
003200*    Called modules.     None.
003300*
003400*    Files used.
003500*                         CVRUNCTL.  Run control, RRN = 1, output.
003600*
003700*    Error messages used.
003800*                         CV001.
003900*
004000* Changes:
004010* 05/05/88 vbc - Created for the Health & Economic Indicators
004020*                nightly suite - builds the RRN 1 control record
004030*                (run date only) read and updated by every later
004040*                step.
004050* 14/09/89 djb -     Added operator-keyed override of the run
004060*                    date so a missed night can be re-run without
004070*                    waiting for the system clock.
004080* 03/02/92 vbc -     Record counts (in/clean per file) added to
004090*                    the control record so the summary report
004100*                    can foot against them.
004110* 22/11/95 mhg -     Widened the indicator counts from 9(5) to
004120*                    9(7) - regional case counts were outgrowing
004130*                    the field.
004140* 11/08/98 vbc - Y2K review - run date and all indicator date
004150*                fields confirmed ccyymmdd, no 2-digit year in
004160*                the control record.
004170* 19/01/99 trc -     Follow-up Y2K sweep - century window check
004180*                    added to the operator date override from
004190*                    89.
004200* 06/03/11 vbc -     Recompiled under Open Cobol as part of the
004210*                    suite-wide migration off the old compiler.
004220* 24/02/20 vbc -     Covid-19 daily case/death feed added to the
004230*                    suite alongside the existing flu/measles and
004240*                    economic indicators - client request
004250*                    following the pandemic declaration.
004260* 05/05/26 vbc - 1.0.00 Recoded for the renamed Covid/Econ
004270*                       Indicators project - run-control step
004280*                       split out of what was going to be one
004290*                       monolithic driver.
004300* 09/05/26 vbc - 1.0.01 Added Covid/Econ date range holders to
004310*                       the run-control record for the summary
004320*                       report heading in CV090.
004330* 14/05/26 vbc - 1.0.02 Default trend window moved here from a
004340*                       literal buried in CV060 - ticket CV-14.
004350* 03/06/26 vbc - 1.0.03 Y2K field audit re-confirmed - all dates
004360*                       on this suite are stored ccyymmdd, no
004370*                       2-digit year fields remain anywhere in
004380*                       the run-control record.
004390* 22/07/26 vbc      .04 Tidy of comment banners to match house
004400*                       style used on the rest of the suite.
004410*
004420*
005700************************************************************
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This program is part of the Applewood Computers batch reporting
006300* suite and is Copyright (c) V B Coen, 1988-2026 and later.
006400*
006500* Distributed under the terms of the GNU General Public License,
006600* version 3 and later, for personal and in-house business use;
006700* repackaging or resale requires the copyright holder's consent.
006800*
006900* Distributed in the hope that it will be useful but WITHOUT ANY
007000* WARRANTY, without even the implied warranty of MERCHANTABILITY
007100* or FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300************************************************************
007400*
007500 environment             division.
007600*================================
007700*
007800 configuration           section.
007900 special-names.
008000     C01                 is TOP-OF-FORM
008100     class NUMERIC-DATE  is "0123456789".
008200*
008300 input-output            section.
008400 file-control.
008500     copy   "selcvrun.cob".
008600*
008700 data                    division.
008800*================================
008900*
009000 file                    section.
009100     copy   "fdcvrun.cob".
009200*
009300 working-storage         section.
009400*-------------------------------
009500 77  Prog-Name           pic x(15) value "CV000 (1.0.04)".
009600*
009700 01  WS-Data.
009800     03  WS-Sub                  pic 9(4)   comp.
009900     03  WS-Rec-Cnt               pic 9(7)  comp.
010000     03  Cv-Run-Ctl-Status        pic xx.
010100     03  Cv-Run-Rrn               pic 9(4)  comp.
010150     03  filler                   pic x(10) value spaces.
010200*
010300 01  WS-Today-Date.
010400     03  WS-Today-Ccyy            pic 9(4).
010500     03  WS-Today-Mm              pic 99.
010600     03  WS-Today-Dd              pic 99.
010700 01  WS-Today-Date9  redefines WS-Today-Date
010800                                  pic 9(8).
010900*
011000 01  WS-Date-Formats.
011100     03  WS-Date                  pic x(10)  value spaces.
011200     03  WS-UK    redefines WS-Date.
011300         05  WS-Days              pic 99.
011400         05  filler               pic x.
011500         05  WS-Month             pic 99.
011600         05  filler               pic x.
011700         05  WS-Year              pic 9(4).
011800     03  WS-USA   redefines WS-Date.
011900         05  WS-USA-Month         pic 99.
012000         05  filler               pic x.
012100         05  WS-USA-Days          pic 99.
012200         05  filler               pic x.
012300         05  filler               pic 9(4).
012400     03  WS-Intl  redefines WS-Date.
012500         05  WS-Intl-Year         pic 9(4).
012600         05  filler               pic x.
012700         05  WS-Intl-Month        pic 99.
012800         05  filler               pic x.
012900         05  WS-Intl-Days         pic 99.
013000*
013100 01  Error-Messages.
013200     03  CV001    pic x(45) value
013300         "CV001 Unable to open run control file - status".
013400*
013500 01  Error-Code               pic 999.
013600*
013700 procedure division.
013800*===================
013900*
014000 AA000-Main                  section.
014100*************************************
014200*
014300     open     output Cv-Run-Ctl-File.
014400     if       Cv-Run-Ctl-Status not = "00"
014500              display CV001
014600              display Cv-Run-Ctl-Status
014700              move    1 to Error-Code
014800              go      to AA000-Exit
014900     end-if.
015000*
015100     perform  AA010-Build-Control-Rec.
015200     perform  AA020-Write-Control-Rec.
015300     close    Cv-Run-Ctl-File.
015400*
015500 AA000-Exit.
015600     stop     run.
015700*
015800 AA010-Build-Control-Rec         section.
015900*****************************************
016000*
016100* Today's date drives the run - stored ccyymmdd throughout the
016200* suite (see the Y2K note in the change-log above).
016300*
016400     accept   WS-Today-Date9 from date YYYYMMDD.
016500     move     WS-Today-Date9  to CV-Run-Date.
016600*
016700     move     zero to CV-Cnt-Covid-In-Rd
016800                       CV-Cnt-Covid-Cln-Wr
016900                       CV-Cnt-Econ-In-Rd
017000                       CV-Cnt-Econ-Cln-Wr
017100                       CV-Cnt-Merged-Wr
017200                       CV-Cnt-Corr-Wr
017300                       CV-Cnt-Stats-Wr.
017400*
017500* High/low holders start out inverted so the first record read
017600* by CV010/CV020 always beats them.
017700*
017800     move     99999999 to CV-Covid-Min-Date.
017900     move     zero     to CV-Covid-Max-Date.
018000     move     99999999 to CV-Econ-Min-Date.
018100     move     zero     to CV-Econ-Max-Date.
018200*
018300     move     7        to CV-Trend-Window-Dflt.
018400*
018500 AA010-Exit.
018600     exit     section.
018700*
018800 AA020-Write-Control-Rec         section.
018900*****************************************
019000*
019100     move     1  to Cv-Run-Rrn.
019200     write    CV-Run-Control-Record.
019300     if       Cv-Run-Ctl-Status not = "00"
019400              display CV001
019500              display Cv-Run-Ctl-Status
019600              move    1 to Error-Code.
019700*
019800 AA020-Exit.
019900     exit     section.
020000*

000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*         Correlation, Summary Statistics & Consolidated       *
000500*                        Run Report                             *
000600*                                                               *
000700*         Uses RW (Report Writer for prints)                   *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.       cv090.
001500*
001600*    Author.           V B Coen, 2/06/26.
001700*    Installation.     Applewood Computers.
001800*    Date-Written.     02/06/1988.
001900*    Date-Compiled.
002000*    Security.         Copyright (C) 1988-2026, V B Coen.
002100*                       Distributed under the GNU General
002200*                       Public License.  See file COPYING.
002300*
002400*    Remarks.          Last main step of the nightly suite.
002500*                      This uses RW (Report Writer for prints)
002600*
002700*                      Reads MERGEOUT once to accumulate the
002800*                      sums needed for the six Pearson
002900*                      correlations, then reads COVIDCLN and
003000*                      ECONCLN to build the summary statistics
003100*                      record.  Writes CORROUT and STATSOUT and
003200*                      appends Sections 1-3 to the RPTOUT print
003300*                      file already opened by CV030.
003400*
003500*                      Semi-sourced from Basic code from pyrgstr.
003600*
003700*    Version.          See Prog-Name In Ws.
003800*
003900*    Called Modules.
004000*                      None.
004100*
004200*    Files used.
004300*                      MERGEOUT.  Country/month merge, input.
004400*                      COVIDCLN.  Enriched daily feed, input.
004500*                      ECONCLN.   Enriched monthly feed, input.
004600*                      CORROUT.   Correlation output, output.
004700*                      STATSOUT.  Statistics summary, output.
004800*                      RPTOUT.    Summary print, extended.
004900*                      CVRUNCTL.  Run control, updated.
005000*
005100*    Error messages used.
005200*                      CV090 - 92.
005300*
005400* Changes:
005405* 02/06/88 vbc - Created for the Health & Economic Indicators
005410*                nightly suite - summary statistics and cross-
005415*                indicator correlation, last step of the run.
005420* 17/05/90 djb -     Correlation pass reworked to accumulate all
005425*                    six pair sums in one read of the merge file,
005430*                    instead of six separate passes.
005435* 09/12/93 mhg -     Summary statistics record split out to its
005440*                    own output file - previously carried as extra
005445*                    columns on the tail of the print only.
005450* 25/08/98 vbc - Y2K review - no 2-digit years anywhere in this
005455*                program.
005460* 12/01/99 trc -     Follow-up Y2K sweep - date fields feeding the
005465*                    summary statistics record confirmed ccyymmdd.
005470* 21/07/12 vbc -     Recompiled under Open Cobol as part of the
005475*                    suite-wide migration off the old compiler.
005480* 18/03/20 vbc -     Correlation and statistics passes repointed
005485*                    at the enriched Covid-19 daily/monthly feeds
005490*                    alongside the existing indicators.
005495* 02/06/26 vbc - 1.0.00 Recoded for the renamed Covid/Econ
005498*                       project - started from pyrgstr.
005600* 09/06/26 vbc - 1.0.01 Pearson calc pulled into a common section
005700*                       fed by generic sum holders instead of six
005800*                       near-identical blocks of arithmetic -
005900*                       ticket CV-19.
006000* 17/06/26 vbc      .02 Std deviation guarded for n < 2 per rule
006100*                       R13, was abending on a single-month test
006200*                       file.
006300* 03/07/26 vbc      .03 Y2K field audit re-confirmed - no 2-digit
006400*                       years anywhere in this program.
006410* 22/07/26 vbc      .04 Section 1 Correlation Records Wrtn line
006420*                       corrected - was carrying the MERGEOUT
006430*                       sample size (WS-Corr-N) rather than the
006440*                       CORROUT write count - ticket CV-24.
006450* 05/08/26 vbc      .05 Date-from/date-to parms added so the Covid
006460*                       leg of the statistics pass can be run over
006470*                       a window, same as CV060/CV070 - the Econ
006480*                       leg is left unfiltered per the run spec.
006490* 10/08/26 vbc      .06 .04 above was wrong way round - Section 1
006500*                       was still showing the sample size under a
006510*                       different name.  CV-Cnt-Corr-Wr (always 6,
006520*                       one row per indicator pair) now set as
006530*                       soon as the six pairs are written and used
006540*                       for that line - ticket CV-24 reopened.
006550*                   .06 Section 1/2 numeric columns re-edited with
006560*                       comma insertion per the report layout
006570*                       standard - was zero-suppressed only.
006580*
006600*
006700************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* This notice supersedes all prior copyright notices.
007300*
007400* This program is part of the Applewood Computers batch reporting
007500* suite and is Copyright (c) V B Coen, 1988-2026 and later.
007600*
007700* Distributed under the terms of the GNU General Public License,
007800* version 3 and later, for personal and in-house business use;
007900* repackaging or resale requires the copyright holder's consent.
008000*
008100* Distributed in the hope that it will be useful but WITHOUT ANY
008200* WARRANTY, without even the implied warranty of MERCHANTABILITY
008300* or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration           section.
009100 special-names.
009200     C01                 is TOP-OF-FORM
009300     class NUMERIC-DATE  is "0123456789".
009400*
009500 input-output            section.
009600 file-control.
009700     copy   "selcvmrg.cob".
009800     copy   "selcvcvc.cob".
009900     copy   "selcvegc.cob".
010000     copy   "selcvcor.cob".
010100     copy   "selcvsta.cob".
010200     copy   "selcvrpt.cob".
010300     copy   "selcvrun.cob".
010400*
010500 data                    division.
010600*================================
010700*
010800 file                    section.
010900     copy   "fdcvmrg.cob".
011000     copy   "fdcvcvc.cob".
011100     copy   "fdcvegc.cob".
011200     copy   "fdcvcor.cob".
011300     copy   "fdcvsta.cob".
011400     copy   "fdcvrun.cob".
011500*
011600 fd  Cv-Print-File
011700     reports are Cv-Summary-Report.
011800*
011900 working-storage         section.
012000*-------------------------------
012100 77  Prog-Name         pic x(15) value "CV090 (1.0.06)".
012200*
012300 01  WS-Data.
012400     03  WS-Eof-Sw               pic x      value "N".
012500         88  WS-Eof              value "Y".
012600     03  WS-Page-Lines           binary-char unsigned value 56.
012700     03  Cv-Merged-Status        pic xx.
012800     03  Cv-Covid-Cln-Status     pic xx.
012900     03  Cv-Econ-Cln-Status      pic xx.
013000     03  Cv-Corr-Status          pic xx.
013100     03  Cv-Stats-Status         pic xx.
013200     03  Cv-Print-Status         pic xx.
013300     03  Cv-Run-Ctl-Status       pic xx.
013400     03  Cv-Run-Rrn              pic 9(4)   comp.
013450     03  filler                  pic x(10)  value spaces.
013500*
013600* Correlation sum-of-products accumulators - one pass over
013700* MERGEOUT feeds all six pairs at once.
013800*
013900 01  WS-Corr-Sums.
014000     03  WS-Corr-N               pic 9(7)         comp.
014100     03  WS-Sum-Nc               pic s9(18)v9(4)  comp-3.
014200     03  WS-Sum-Nc2              pic s9(18)v9(4)  comp-3.
014300     03  WS-Sum-Nd               pic s9(18)v9(4)  comp-3.
014400     03  WS-Sum-Nd2              pic s9(18)v9(4)  comp-3.
014500     03  WS-Sum-Gdp              pic s9(18)v9(4)  comp-3.
014600     03  WS-Sum-Gdp2             pic s9(18)v9(4)  comp-3.
014700     03  WS-Sum-Unemp            pic s9(18)v9(4)  comp-3.
014800     03  WS-Sum-Unemp2           pic s9(18)v9(4)  comp-3.
014900     03  WS-Sum-Infl             pic s9(18)v9(4)  comp-3.
015000     03  WS-Sum-Infl2            pic s9(18)v9(4)  comp-3.
015100     03  WS-Sum-Nc-Gdp           pic s9(18)v9(4)  comp-3.
015200     03  WS-Sum-Nc-Unemp         pic s9(18)v9(4)  comp-3.
015300     03  WS-Sum-Nc-Infl          pic s9(18)v9(4)  comp-3.
015400     03  WS-Sum-Nd-Gdp           pic s9(18)v9(4)  comp-3.
015500     03  WS-Sum-Nd-Unemp         pic s9(18)v9(4)  comp-3.
015600     03  WS-Sum-Nd-Infl          pic s9(18)v9(4)  comp-3.
015650     03  filler                  pic x(10)        value spaces.
015700*
015800* Generic Pearson work area - loaded by the caller before each
015900* perform of ZZ060, one pair at a time.
016000*
016100 01  WS-Pearson-Work.
016200     03  WS-Px-N                 pic 9(7)         comp.
016300     03  WS-Px-Sx                pic s9(18)v9(4)  comp-3.
016400     03  WS-Px-Sx2               pic s9(18)v9(4)  comp-3.
016500     03  WS-Px-Sy                pic s9(18)v9(4)  comp-3.
016600     03  WS-Px-Sy2               pic s9(18)v9(4)  comp-3.
016700     03  WS-Px-Sxy               pic s9(18)v9(4)  comp-3.
016800     03  WS-Px-Num               pic s9(18)v9(4)  comp-3.
016900     03  WS-Px-Denx              pic s9(18)v9(4)  comp-3.
017000     03  WS-Px-Deny              pic s9(18)v9(4)  comp-3.
017100     03  WS-Pearson-R            pic s9(1)v9(4)   comp-3.
017150     03  filler                  pic x(10)        value spaces.
017200*
017300* Summary statistics accumulators.
017400*
017500 01  WS-Stat-Sums.
017600     03  WS-St-Max-Cases         pic 9(10)        comp.
017700     03  WS-St-Max-Deaths        pic 9(9)         comp.
017800     03  WS-St-Sum-New-Cases     pic s9(15)v9(4)  comp-3.
017900     03  WS-St-Sum-New-Deaths    pic s9(15)v9(4)  comp-3.
018000     03  WS-St-Sum-Cfr           pic s9(12)v9(4)  comp-3.
018100     03  WS-St-Covid-Cnt         pic 9(7)         comp.
018200     03  WS-St-Sum-Gdp           pic s9(12)v9(4)  comp-3.
018300     03  WS-St-Sum-Gdp2          pic s9(18)v9(4)  comp-3.
018400     03  WS-St-Sum-Unemp         pic s9(12)v9(4)  comp-3.
018500     03  WS-St-Sum-Infl          pic s9(12)v9(4)  comp-3.
018600     03  WS-St-Econ-Cnt          pic 9(7)         comp.
018700     03  WS-St-Std-Dev           pic s9(3)v9(4)   comp-3.
018750     03  filler                  pic x(10)        value spaces.
018800*
018900 01  WS-Rpt-Line.
019000     03  WS-Rpt-Label            pic x(30)        value spaces.
019100     03  WS-Rpt-Num              pic s9(15)v9(4)  comp-3.
019150     03  filler                  pic x(10)        value spaces.
019200*
019300 01  WSD-Time.
019400     03  WSD-hh                  pic 99.
019500     03  filler                  pic x value ":".
019600     03  WSD-mm                  pic 99.
019700     03  filler                  pic x value ":".
019800     03  WSD-ss                  pic 99.
019900*
020000* Local date-format work area, house convention (see cv010).
020100*
020200 01  WS-Date-Formats.
020300     03  WS-Date                 pic x(10)  value spaces.
020400     03  WS-UK    redefines WS-Date.
020500         05  WS-Days             pic 99.
020600         05  filler              pic x.
020700         05  WS-Month            pic 99.
020800         05  filler              pic x.
020900         05  WS-Year             pic 9(4).
021000     03  WS-USA   redefines WS-Date.
021100         05  WS-USA-Month        pic 99.
021200         05  filler              pic x.
021300         05  WS-USA-Days         pic 99.
021400         05  filler              pic x.
021500         05  filler              pic 9(4).
021600     03  WS-Intl  redefines WS-Date.
021700         05  WS-Intl-Year        pic 9(4).
021800         05  filler              pic x.
021900         05  WS-Intl-Month       pic 99.
022000         05  filler              pic x.
022100         05  WS-Intl-Days        pic 99.
022200*
022300 01  Error-Messages.
022400     03  CV090   pic x(35) value
022500         "CV090 Unable to open merge files -".
022600     03  CV091   pic x(35) value
022700         "CV091 Unable to open output files -".
022800     03  CV092   pic x(38) value
022900         "CV092 Unable to open run control file".
023000*
023100 01  Error-Code             pic 999.
023200*
023210 linkage                 section.
023220*================================
023230*
023240 01  CV-Stats-Parms.
023250     03  CV-Stats-Date-From      pic 9(8)   comp.
023260     03  CV-Stats-Date-To        pic 9(8)   comp.
023270*
023300 Report section.
023400****************
023500*
023600 RD  Cv-Summary-Report
023700     Page Limit   WS-Page-Lines
023800     Heading      1
023900     First Detail 5
024000     Last  Detail WS-Page-Lines.
024100*
024200 01  Cv-Summary-Head  Type Page Heading.
024300     03  line  1.
024400         05  col   1     pic x(15)   source Prog-Name.
024500         05  col  40     pic x(48)   value
024600             "Covid / Economic Indicators - Summary Report".
024700         05  col 122     pic x(8)    source WSD-Time.
024800     03  line  3.
024900         05  col  40     pic x(30)   value
025000             "Sections 1-3 (Section 4 by CV070)".
025100         05  col 124     pic x(5)    value "Page ".
025200         05  col 129     pic zz9     source Page-Counter.
025300*
025400 01  Sect1-Detail type is detail.
025500     03  line + 1.
025600         05  col   3     pic x(30)   source WS-Rpt-Label.
025700         05  col  35     pic z,zzz,zz9 source WS-Rpt-Num.
025800*
025900 01  Sect2-Detail type is detail.
026000     03  line + 1.
026100         05  col   3     pic x(30)   source WS-Rpt-Label.
026150         05  col  35     pic +zzz,zzz,zz9.9999
026175                                     source WS-Rpt-Num.
026300*
026400 01  Sect3-Detail type is detail.
026500     03  line + 1.
026600         05  col   3     pic x(24)   source CR-Name.
026700         05  col  30     pic +9.9999 source CR-Coeff.
026800         05  col  40     pic x(8)    source CR-Strength.
026900*
027000 procedure division using CV-Stats-Parms.
027100*================================================
027200*
027300 AA000-Main                  section.
027400*************************************
027500*
027600     move     CURRENT-DATE (9:2)  to  WSD-hh.
027700     move     CURRENT-DATE (11:2) to  WSD-mm.
027800     move     CURRENT-DATE (13:2) to  WSD-ss.
027900*
028000     perform  AA010-Open-Files.
028100*
028200     open     extend Cv-Print-File.
028300     initiate Cv-Summary-Report.
028400*
028500     perform  AA050-Load-Merged-Table.
028600     perform  AA060-Report-Correlations.
028700     perform  AA070-Calc-Statistics.
028800     perform  AA080-Report-Section1.
028900     perform  AA085-Report-Section2.
029000*
029100     terminate Cv-Summary-Report.
029200     close    Cv-Print-File.
029300*
029400     perform  AA099-Update-Run-Ctl.
029500     close    Cv-Merged-File
029600              Cv-Covid-Clean-File
029700              Cv-Econ-Clean-File
029800              Cv-Corr-File
029900              Cv-Stats-File
030000              Cv-Run-Ctl-File.
030100*
030200 AA000-Exit.
030300     goback.
030400*
030500 AA010-Open-Files                section.
030600*****************************************
030700*
030800     open     input  Cv-Merged-File
030900                      Cv-Covid-Clean-File
031000                      Cv-Econ-Clean-File.
031100     if       Cv-Merged-Status    not = "00"
031200        or    Cv-Covid-Cln-Status not = "00"
031300        or    Cv-Econ-Cln-Status  not = "00"
031400              display CV090
031500              move    1 to Error-Code
031600              go      to AA000-Exit
031700     end-if.
031800*
031900     open     output Cv-Corr-File
032000                      Cv-Stats-File.
032100     if       Cv-Corr-Status not = "00"
032200        or    Cv-Stats-Status not = "00"
032300              display CV091
032400              move    1 to Error-Code
032500              go      to AA000-Exit
032600     end-if.
032700*
032800     open     i-o    Cv-Run-Ctl-File.
032900     if       Cv-Run-Ctl-Status not = "00"
033000              display CV092
033100              move    1 to Error-Code
033200              go      to AA000-Exit
033300     end-if.
033400*
033500     move     1  to Cv-Run-Rrn.
033600     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
033700*
033800 AA010-Exit.
033900     exit     section.
034000*
034100 AA050-Load-Merged-Table         section.
034200*****************************************
034300*
034400     move     zero to WS-Corr-N   WS-Sum-Nc      WS-Sum-Nc2
034500                       WS-Sum-Nd  WS-Sum-Nd2      WS-Sum-Gdp
034600                       WS-Sum-Gdp2 WS-Sum-Unemp   WS-Sum-Unemp2
034700                       WS-Sum-Infl WS-Sum-Infl2   WS-Sum-Nc-Gdp
034800                       WS-Sum-Nc-Unemp             WS-Sum-Nc-Infl
034900                       WS-Sum-Nd-Gdp WS-Sum-Nd-Unemp
034950                       WS-Sum-Nd-Infl.
035000*
035010     set      WS-Eof to false.
035020     read     Cv-Merged-File next record
035030              at end
035040                       set  WS-Eof to true
035050     end-read.
035060     perform  ZZ055-Sum-Merged-Rec until WS-Eof.
037600*
037700 AA050-Exit.
037800     exit     section.
037810*
037820 ZZ055-Sum-Merged-Rec             section.
037830******************************************
037840*
037850     add      1                        to WS-Corr-N.
037860     add      MG-New-Cases             to WS-Sum-Nc.
037870     add      MG-New-Cases  * MG-New-Cases
037880                                      to WS-Sum-Nc2.
037890     add      MG-New-Deaths            to WS-Sum-Nd.
037900     add      MG-New-Deaths * MG-New-Deaths
037910                                      to WS-Sum-Nd2.
037920     add      MG-Gdp                   to WS-Sum-Gdp.
037930     add      MG-Gdp * MG-Gdp          to WS-Sum-Gdp2.
037940     add      MG-Unemp                 to WS-Sum-Unemp.
037950     add      MG-Unemp * MG-Unemp      to WS-Sum-Unemp2.
037960     add      MG-Infl                  to WS-Sum-Infl.
037970     add      MG-Infl * MG-Infl        to WS-Sum-Infl2.
037980     add      MG-New-Cases * MG-Gdp    to WS-Sum-Nc-Gdp.
037990     add      MG-New-Cases * MG-Unemp  to WS-Sum-Nc-Unemp.
038000     add      MG-New-Cases * MG-Infl   to WS-Sum-Nc-Infl.
038010     add      MG-New-Deaths * MG-Gdp   to WS-Sum-Nd-Gdp.
038020     add      MG-New-Deaths * MG-Unemp to WS-Sum-Nd-Unemp.
038030     add      MG-New-Deaths * MG-Infl  to WS-Sum-Nd-Infl.
038040*
038050     read     Cv-Merged-File next record
038060              at end
038070                       set  WS-Eof to true
038080     end-read.
038090*
038095 ZZ055-Exit.
038096     exit     section.
038097*
038098 AA060-Report-Correlations       section.
038100*****************************************
038200*
038300     move     "NEW-CASES-VS-GDP"      to CR-Name.
038400     move     WS-Corr-N to WS-Px-N.
038500     move     WS-Sum-Nc to WS-Px-Sx.
038550     move     WS-Sum-Nc2 to WS-Px-Sx2.
038600     move     WS-Sum-Gdp to WS-Px-Sy.
038650     move     WS-Sum-Gdp2 to WS-Px-Sy2.
038700     move     WS-Sum-Nc-Gdp to WS-Px-Sxy.
038800     perform  ZZ060-Calc-Pearson.
038900     perform  ZZ070-Write-Corr-Rec.
039000*
039100     move     "NEW-CASES-VS-UNEMP"    to CR-Name.
039200     move     WS-Sum-Unemp to WS-Px-Sy.
039250     move     WS-Sum-Unemp2 to WS-Px-Sy2.
039300     move     WS-Sum-Nc-Unemp to WS-Px-Sxy.
039400     perform  ZZ060-Calc-Pearson.
039500     perform  ZZ070-Write-Corr-Rec.
039600*
039700     move     "NEW-CASES-VS-INFL"     to CR-Name.
039800     move     WS-Sum-Infl to WS-Px-Sy.
039850     move     WS-Sum-Infl2 to WS-Px-Sy2.
039900     move     WS-Sum-Nc-Infl to WS-Px-Sxy.
040000     perform  ZZ060-Calc-Pearson.
040100     perform  ZZ070-Write-Corr-Rec.
040200*
040300     move     "NEW-DEATHS-VS-GDP"     to CR-Name.
040400     move     WS-Sum-Nd to WS-Px-Sx.
040450     move     WS-Sum-Nd2 to WS-Px-Sx2.
040500     move     WS-Sum-Gdp to WS-Px-Sy.
040550     move     WS-Sum-Gdp2 to WS-Px-Sy2.
040600     move     WS-Sum-Nd-Gdp to WS-Px-Sxy.
040700     perform  ZZ060-Calc-Pearson.
040800     perform  ZZ070-Write-Corr-Rec.
040900*
041000     move     "NEW-DEATHS-VS-UNEMP"   to CR-Name.
041100     move     WS-Sum-Unemp to WS-Px-Sy.
041150     move     WS-Sum-Unemp2 to WS-Px-Sy2.
041200     move     WS-Sum-Nd-Unemp to WS-Px-Sxy.
041300     perform  ZZ060-Calc-Pearson.
041400     perform  ZZ070-Write-Corr-Rec.
041500*
041600     move     "NEW-DEATHS-VS-INFL"    to CR-Name.
041700     move     WS-Sum-Infl to WS-Px-Sy.
041750     move     WS-Sum-Infl2 to WS-Px-Sy2.
041800     move     WS-Sum-Nd-Infl to WS-Px-Sxy.
041900     perform  ZZ060-Calc-Pearson.
042000     perform  ZZ070-Write-Corr-Rec.
042050*
042075* Six pairs, six records, every run - not the MERGEOUT sample
042085* size that feeds the Pearson math (ticket CV-28).
042090     move     6 to CV-Cnt-Corr-Wr.
042100*
042200 AA060-Exit.
042300     exit     section.
042400*
042500 ZZ060-Calc-Pearson               section.
042600******************************************
042700*
042800* r = (nSxy - SxSy) / sqrt[(nSx2-Sx*Sx)(nSy2-Sy*Sy)]
042900* Zero when the variance of either series is zero (a flat
043000* column) or when there are fewer than two observations.
043100*
043200     move     zero to WS-Pearson-R.
043300     if       WS-Px-N < 2
043400              go to ZZ060-Exit.
043500*
043600     compute  WS-Px-Denx =
043700              (WS-Px-N * WS-Px-Sx2) - (WS-Px-Sx * WS-Px-Sx).
043800     compute  WS-Px-Deny =
043900              (WS-Px-N * WS-Px-Sy2) - (WS-Px-Sy * WS-Px-Sy).
044000*
044100     if       WS-Px-Denx = zero or WS-Px-Deny = zero
044200              go to ZZ060-Exit.
044300*
044400     compute  WS-Px-Num =
044500              (WS-Px-N * WS-Px-Sxy) - (WS-Px-Sx * WS-Px-Sy).
044600     compute  WS-Pearson-R rounded =
044700              WS-Px-Num / (WS-Px-Denx * WS-Px-Deny) ** 0.5.
044800*
044900 ZZ060-Exit.
045000     exit     section.
045100*
045200 ZZ065-Classify-Strength          section.
045300******************************************
045400*
045500     if       WS-Pearson-R > 0.7 or WS-Pearson-R < -0.7
045600              set  CR-Is-Strong   to true
045700     else if  WS-Pearson-R > 0.3 or WS-Pearson-R < -0.3
045800              set  CR-Is-Moderate to true
045900     else
046000              set  CR-Is-Weak     to true.
046100*
046200 ZZ065-Exit.
046300     exit     section.
046400*
046500 ZZ070-Write-Corr-Rec             section.
046600******************************************
046700*
046800     move     WS-Pearson-R to CR-Coeff.
046900     perform  ZZ065-Classify-Strength.
047000     write    CV-Corr-Record.
047100     generate Sect3-Detail.
047200*
047300 ZZ070-Exit.
047400     exit     section.
047500*
047600 AA070-Calc-Statistics           section.
047700*****************************************
047800*
047900     move     zero to WS-St-Max-Cases     WS-St-Max-Deaths
048000                       WS-St-Sum-New-Cases WS-St-Sum-New-Deaths
048100                       WS-St-Sum-Cfr       WS-St-Covid-Cnt.
048200*
048210     set      WS-Eof to false.
048220     read     Cv-Covid-Clean-File next record
048230              at end
048240                       set  WS-Eof to true
048250     end-read.
048260     perform  ZZ075-Sum-Covid-Rec until WS-Eof.
049900*
050000     move     zero to WS-St-Sum-Gdp   WS-St-Sum-Gdp2
050100                       WS-St-Sum-Unemp WS-St-Sum-Infl
050200                       WS-St-Econ-Cnt.
050300*
050310     set      WS-Eof to false.
050320     read     Cv-Econ-Clean-File next record
050330              at end
050340                       set  WS-Eof to true
050350     end-read.
050360     perform  ZZ076-Sum-Econ-Rec until WS-Eof.
051500*
051510     perform  ZZ077-Finish-Statistics.
051520*
051530 AA070-Exit.
051531     exit     section.
051532*
051533 ZZ075-Sum-Covid-Rec              section.
051535******************************************
051537*
051539* Date range is optional - a zero bound means the caller left
051541* that end of the window open (ticket CV-27).
051543*
051545     if       (CV-Stats-Date-From = zero
051547               or CC-Date9 not < CV-Stats-Date-From)
051549        and   (CV-Stats-Date-To = zero
051551               or CC-Date9 not > CV-Stats-Date-To)
051553              if    CC-Cases  > WS-St-Max-Cases
051555                    move CC-Cases  to WS-St-Max-Cases
051557              end-if
051559              if    CC-Deaths > WS-St-Max-Deaths
051561                    move CC-Deaths to WS-St-Max-Deaths
051563              end-if
051565              add   CC-New-Cases  to WS-St-Sum-New-Cases
051567              add   CC-New-Deaths to WS-St-Sum-New-Deaths
051569              add   CC-Cfr        to WS-St-Sum-Cfr
051571              add   1             to WS-St-Covid-Cnt
051673     end-if.
051675*
051680     read     Cv-Covid-Clean-File next record
051690              at end
051700                       set  WS-Eof to true
051710     end-read.
051720*
051730 ZZ075-Exit.
051740     exit     section.
051750*
051760 ZZ076-Sum-Econ-Rec               section.
051770******************************************
051780*
051790     add      EC-Gdp          to WS-St-Sum-Gdp.
051800     add      EC-Gdp * EC-Gdp to WS-St-Sum-Gdp2.
051810     add      EC-Unemp        to WS-St-Sum-Unemp.
051820     add      EC-Infl         to WS-St-Sum-Infl.
051830     add      1               to WS-St-Econ-Cnt.
051840*
051850     read     Cv-Econ-Clean-File next record
051860              at end
051870                       set  WS-Eof to true
051880     end-read.
051890*
051900 ZZ076-Exit.
051910     exit     section.
051920*
051925 ZZ077-Finish-Statistics          section.
051927******************************************
051929*
051930     move     WS-St-Max-Cases  to ST-Total-Cases.
051940     move     WS-St-Max-Deaths to ST-Total-Deaths.
051950*
051960     if       WS-St-Covid-Cnt = zero
051970              move zero to ST-Avg-New-Cases ST-Avg-New-Deaths
051980                            ST-Avg-Cfr
051990     else
052000              compute ST-Avg-New-Cases rounded =
052100                      WS-St-Sum-New-Cases / WS-St-Covid-Cnt
052200              compute ST-Avg-New-Deaths rounded =
052300                      WS-St-Sum-New-Deaths / WS-St-Covid-Cnt
052400              compute ST-Avg-Cfr rounded =
052500                      WS-St-Sum-Cfr / WS-St-Covid-Cnt
052600     end-if.
052700     move     WS-St-Covid-Cnt to ST-Data-Points.
052800*
052900     if       WS-St-Econ-Cnt = zero
053000              move zero to ST-Avg-Gdp ST-Avg-Unemp ST-Avg-Infl
053100     else
053200              compute ST-Avg-Gdp   rounded =
053300                      WS-St-Sum-Gdp   / WS-St-Econ-Cnt
053400              compute ST-Avg-Unemp rounded =
053500                      WS-St-Sum-Unemp / WS-St-Econ-Cnt
053600              compute ST-Avg-Infl  rounded =
053700                      WS-St-Sum-Infl  / WS-St-Econ-Cnt
053800     end-if.
053900*
054000     perform  ZZ080-Calc-Std-Dev.
054100     move     WS-St-Std-Dev to ST-Gdp-Volatility.
054200*
054300     write    CV-Stats-Record.
054400*
054500 ZZ077-Exit.
054600     exit     section.
054700*
055000 ZZ080-Calc-Std-Dev               section.
055200******************************************
055300*
055400* Sample standard deviation, n-1 divisor - zero when fewer than
055500* two economic readings are on file (rule R13).
055600*
055700     if       WS-St-Econ-Cnt < 2
055800              move zero to WS-St-Std-Dev
055900              go to ZZ080-Exit.
056000*
056100     compute  WS-St-Std-Dev rounded =
056200              ((WS-St-Sum-Gdp2 -
056300              ((WS-St-Sum-Gdp * WS-St-Sum-Gdp) / WS-St-Econ-Cnt))
056400              / (WS-St-Econ-Cnt - 1)) ** 0.5.
056500*
056600 ZZ080-Exit.
056700     exit     section.
056800*
056900 AA080-Report-Section1           section.
057000*****************************************
057100*
057200     move     "Covid Records Read       "  to WS-Rpt-Label.
057300     move     CV-Cnt-Covid-In-Rd  to WS-Rpt-Num.
057400     generate Sect1-Detail.
057500     move     "Covid Clean Records Wrtn "  to WS-Rpt-Label.
057600     move     CV-Cnt-Covid-Cln-Wr to WS-Rpt-Num.
057700     generate Sect1-Detail.
057800     move     "Econ Records Read        "  to WS-Rpt-Label.
057900     move     CV-Cnt-Econ-In-Rd   to WS-Rpt-Num.
058000     generate Sect1-Detail.
058100     move     "Econ Clean Records Wrtn  "  to WS-Rpt-Label.
058200     move     CV-Cnt-Econ-Cln-Wr  to WS-Rpt-Num.
058300     generate Sect1-Detail.
058400     move     "Merged Records Written   "  to WS-Rpt-Label.
058500     move     CV-Cnt-Merged-Wr    to WS-Rpt-Num.
058600     generate Sect1-Detail.
058700     move     "Correlation Records Wrtn "  to WS-Rpt-Label.
058900     move     CV-Cnt-Corr-Wr to WS-Rpt-Num.
059000     generate Sect1-Detail.
059100     move     "Statistics Records Wrtn  "  to WS-Rpt-Label.
059200     move     1 to WS-Rpt-Num.
059300     generate Sect1-Detail.
059400*
059500 AA080-Exit.
059600     exit     section.
059700*
059800 AA085-Report-Section2           section.
059900*****************************************
060000*
060100     move     "Total Cases               "  to WS-Rpt-Label.
060200     move     ST-Total-Cases  to WS-Rpt-Num.
060300     generate Sect1-Detail.
060400     move     "Total Deaths              "  to WS-Rpt-Label.
060500     move     ST-Total-Deaths to WS-Rpt-Num.
060600     generate Sect1-Detail.
060700     move     "Average New Cases         "  to WS-Rpt-Label.
060800     move     ST-Avg-New-Cases  to WS-Rpt-Num.
060900     generate Sect2-Detail.
061000     move     "Average New Deaths        "  to WS-Rpt-Label.
061100     move     ST-Avg-New-Deaths to WS-Rpt-Num.
061200     generate Sect2-Detail.
061300     move     "Average CFR %             "  to WS-Rpt-Label.
061400     move     ST-Avg-Cfr        to WS-Rpt-Num.
061500     generate Sect2-Detail.
061600     move     "Average GDP Growth %      "  to WS-Rpt-Label.
061700     move     ST-Avg-Gdp        to WS-Rpt-Num.
061800     generate Sect2-Detail.
061900     move     "Average Unemployment %    "  to WS-Rpt-Label.
062000     move     ST-Avg-Unemp      to WS-Rpt-Num.
062100     generate Sect2-Detail.
062200     move     "Average Inflation %       "  to WS-Rpt-Label.
062300     move     ST-Avg-Infl       to WS-Rpt-Num.
062400     generate Sect2-Detail.
062500     move     "GDP Volatility (Std Dev)  "  to WS-Rpt-Label.
062600     move     ST-Gdp-Volatility to WS-Rpt-Num.
062700     generate Sect2-Detail.
062800*
062900 AA085-Exit.
063000     exit     section.
063100*
063200 AA099-Update-Run-Ctl            section.
063300*****************************************
063400*
063600     move     1 to CV-Cnt-Stats-Wr.
063700     rewrite  CV-Run-Control-Record.
063800*
063900 AA099-Exit.
064000     exit     section.
064100*

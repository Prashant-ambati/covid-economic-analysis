000100* Fd for the ad-hoc export/selection file - delimited text,
000200* one selected record per line, longest source layout wins.
000300 fd  Cv-Export-File
000400     record contains 132 characters.
000500 01  Cv-Export-Record        pic x(132).
000600*

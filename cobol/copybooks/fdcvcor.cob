000100* Fd for the correlation output file.
000200 fd  Cv-Corr-File
000300     record contains 37 characters.
000400 copy "wscvcor.cob".
000500*

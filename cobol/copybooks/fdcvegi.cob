000100* Fd for the economic monthly input feed.
000200 fd  Cv-Econ-In-File
000300     record contains 32 characters.
000400 copy "wscvegi.cob".
000500*

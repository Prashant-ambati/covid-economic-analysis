000100* Fd for the cleansed monthly economic file.
000200 fd  Cv-Econ-Clean-File
000300     record contains 65 characters.
000400 copy "wscvegc.cob".
000500*

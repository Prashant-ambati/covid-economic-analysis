000100********************************************
000200*                                          *
000300*  Record Definition For Statistics       *
000400*          Summary File                    *
000500*     One record per run, line sequential *
000600*     output of CV090                      *
000700********************************************
000800*  File size 76 bytes.
000900*
001010* 22/06/93 mhg - Created for the Health & Economic Indicators
001020*                nightly suite - one-record summary statistics
001030*                output.
001040* 14/02/99 trc - Follow-up Y2K sweep - no date fields on this
001050*                record.
001060* 06/05/26 vbc - Recoded for the renamed Covid/Econ project.
001100*
001200 01  CV-Stats-Record.
001300     03  ST-Total-Cases        pic 9(10).
001400     03  ST-Total-Deaths       pic 9(9).
001500     03  ST-Avg-New-Cases      pic s9(9)v9(2).
001600     03  ST-Avg-New-Deaths     pic s9(8)v9(2).
001700     03  ST-Avg-Cfr            pic s9(3)v9(4).
001800     03  ST-Avg-Gdp            pic s9(3)v9(4).
001900     03  ST-Avg-Unemp          pic s9(3)v9(4).
002000     03  ST-Avg-Infl           pic s9(3)v9(4).
002100     03  ST-Gdp-Volatility     pic s9(3)v9(4).
002200     03  ST-Data-Points        pic 9(7).
002300     03  filler                pic x(06).
002400*

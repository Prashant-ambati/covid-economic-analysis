000100* Fd for the country/month merged file.
000200 fd  Cv-Merged-File
000300     record contains 108 characters.
000400 copy "wscvmrg.cob".
000500*

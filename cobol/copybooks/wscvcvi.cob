000100********************************************
000200*                                          *
000300*  Record Definition For Covid Daily      *
000400*          Input Feed                     *
000500*     Line sequential, no key - read      *
000600*     in country/date sequence as         *
000700*     delivered by the data supplier      *
000800********************************************
000900*  File size 60 bytes.
001000*
001110* 09/05/88 vbc - Created for the Health & Economic Indicators
001120*                nightly suite - raw daily notifiable-disease
001130*                supplier feed.
001140* 14/07/97 djb - Supplier switched from fixed-block to line
001150*                sequential delivery.
001160* 24/02/20 vbc - Layout re-purposed for the Covid-19 daily
001170*                supplier feed.
001180* 04/05/26 vbc - Recoded for the renamed Covid/Econ project.
001200* 11/05/26 vbc - CI-Country widened to 20 bytes to match the
001210*                CC-Country field carried on the Clean file.
001300*
001400 01  CV-Covid-In-Record.
001500     03  CI-Date               pic 9(8).
001600     03  CI-Country            pic x(20).
001700     03  CI-Cases              pic 9(10).
001800     03  CI-Deaths             pic 9(9).
001900     03  CI-Recovered          pic 9(10).
002000     03  filler                pic x(03).
002100*

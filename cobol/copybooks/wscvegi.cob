000100********************************************
000200*                                          *
000300*  Record Definition For Economic Monthly *
000400*          Input Feed                     *
000500*     Line sequential, sorted by date     *
000600*                                          *
000700*  A raw field of all spaces means the    *
000800*  supplier had no reading that month -   *
000900*  test the -Raw fields for spaces BEFORE *
001000*  using the redefined numeric view.      *
001100********************************************
001200*  File size 32 bytes.
001300*
001410* 05/06/88 vbc - Created for the Health & Economic Indicators
001420*                nightly suite - raw monthly economic supplier
001430*                feed.
001440* 30/03/99 trc - Follow-up Y2K sweep - supplier date field
001450*                confirmed ccyymmdd.
001460* 04/05/26 vbc - Recoded for the renamed Covid/Econ project.
001500*
001600 01  CV-Econ-In-Record.
001700     03  EI-Date               pic 9(8).
001800     03  EI-Gdp-Raw            pic x(07).
001900         88  EI-Gdp-Missing    value spaces.
002000     03  EI-Gdp   redefines EI-Gdp-Raw
002100                               pic s9(3)v9(4).
002200     03  EI-Unemp-Raw          pic x(07).
002300         88  EI-Unemp-Missing  value spaces.
002400     03  EI-Unemp redefines EI-Unemp-Raw
002500                               pic s9(3)v9(4).
002600     03  EI-Infl-Raw           pic x(07).
002700         88  EI-Infl-Missing   value spaces.
002800     03  EI-Infl  redefines EI-Infl-Raw
002900                               pic s9(3)v9(4).
003000     03  filler                pic x(03).
003100*

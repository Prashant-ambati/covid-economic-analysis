000100* Select clause for the country/month merged file.
000200 select  Cv-Merged-File     assign       "MERGEOUT"
000300                             organization sequential
000400                             status       Cv-Merged-Status.
000500*

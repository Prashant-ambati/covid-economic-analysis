000100* Select clause for the cleansed monthly economic file.
000200 select  Cv-Econ-Clean-File assign       "ECONCLN"
000300                             organization sequential
000400                             status       Cv-Econ-Cln-Status.
000500*

000100********************************************
000200*                                          *
000300*  Record Definition For Correlation      *
000400*          Output File                     *
000500*     6 recs per run (one per indicator   *
000600*     pair), line sequential, output of   *
000700*     CV090                                *
000800********************************************
000900*  File size 37 bytes.
001000*
001110* 20/05/90 djb - Created for the Health & Economic Indicators
001120*                nightly suite - Pearson correlation output,
001130*                one record per indicator pair.
001140* 08/09/98 vbc - Y2K review - no date fields on this record.
001150* 06/05/26 vbc - Recoded for the renamed Covid/Econ project.
001200*
001300 01  CV-Corr-Record.
001400     03  CR-Name               pic x(24).
001500     03  CR-Coeff              pic s9(1)v9(4).
001600     03  CR-Strength           pic x(08).
001700         88  CR-Is-Strong      value "STRONG  ".
001800         88  CR-Is-Moderate    value "MODERATE".
001900         88  CR-Is-Weak        value "WEAK    ".
002000     03  filler                pic x(05).
002100*

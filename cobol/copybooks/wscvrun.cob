000100********************************************
000200*                                          *
000300*  Record Definition For Cv Run Control   *
000400*          File                            *
000500*     Uses RRN = 1                         *
000600*     Written by CV000 at start of run,    *
000700*     updated by each phase as it ends     *
000800********************************************
000900*  File size 96 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001310* 05/05/88 vbc - Created for the Health & Economic Indicators
001320*                nightly suite - single-record run control,
001330*                RRN 1.
001340* 03/02/92 vbc - Record counts (in/clean per file) added.
001350* 11/08/98 vbc - Y2K review - run date and all indicator date
001360*                fields confirmed ccyymmdd.
001370* 04/05/26 vbc - Recoded for the renamed Covid/Econ project.
001400* 09/05/26 vbc - Added date-range fields for the Db-Stats section.
001500*
001600 01  CV-Run-Control-Record.
001700     03  CV-Run-Date               pic 9(8) comp.
001800     03  CV-Run-Counts.
001900         05  CV-Cnt-Covid-In-Rd    pic 9(7) comp.
002000         05  CV-Cnt-Covid-Cln-Wr   pic 9(7) comp.
002100         05  CV-Cnt-Econ-In-Rd     pic 9(7) comp.
002200         05  CV-Cnt-Econ-Cln-Wr    pic 9(7) comp.
002300         05  CV-Cnt-Merged-Wr      pic 9(7) comp.
002400         05  CV-Cnt-Corr-Wr        pic 9(7) comp.
002500         05  CV-Cnt-Stats-Wr       pic 9(7) comp.
002600     03  CV-Covid-Date-Range.
002700         05  CV-Covid-Min-Date     pic 9(8) comp.
002800         05  CV-Covid-Max-Date     pic 9(8) comp.
002900     03  CV-Econ-Date-Range.
003000         05  CV-Econ-Min-Date      pic 9(8) comp.
003100         05  CV-Econ-Max-Date      pic 9(8) comp.
003200     03  CV-Trend-Window-Dflt      pic 99   comp.
003300     03  filler                    pic x(40).
003400*

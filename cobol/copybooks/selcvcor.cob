000100* Select clause for the correlation output file.
000200 select  Cv-Corr-File       assign       "CORROUT"
000300                             organization line sequential
000400                             status       Cv-Corr-Status.
000500*

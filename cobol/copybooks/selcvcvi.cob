000100* Select clause for the Covid daily input feed.
000200 select  Cv-Covid-In-File   assign       "COVIDIN"
000300                             organization line sequential
000400                             status       Cv-Covid-In-Status.
000500*

000100* Fd for the cleansed daily Covid file.
000200 fd  Cv-Covid-Clean-File
000300     record contains 74 characters.
000400 copy "wscvcvc.cob".
000500*

000100* Fd for the Covid daily input feed.
000200 fd  Cv-Covid-In-File
000300     record contains 60 characters.
000400 copy "wscvcvi.cob".
000500*

000100********************************************
000200*                                          *
000300*  Record Definition For Economic         *
000400*       Cleansed Monthly File              *
000500*     Sequential, output of CV020          *
000600********************************************
000700*  File size 65 bytes.
000800*
000900* 04/05/26 vbc - Created for CV090 project.
001000*
001100 01  CV-Econ-Clean-Record.
001200     03  EC-Date.
001300         05  EC-Date-Ccyy      pic 9(4).
001400         05  EC-Date-Mm        pic 9(2).
001500         05  EC-Date-Dd        pic 9(2).
001600     03  EC-Date9  redefines EC-Date
001700                               pic 9(8).
001800     03  EC-Gdp                pic s9(3)v9(4) comp-3.
001900     03  EC-Unemp              pic s9(3)v9(4) comp-3.
002000     03  EC-Infl               pic s9(3)v9(4) comp-3.
002100     03  EC-Gdp-Chg            pic s9(7)v9(4) comp-3.
002200     03  EC-Unemp-Chg          pic s9(7)v9(4) comp-3.
002300     03  EC-Infl-Chg           pic s9(7)v9(4) comp-3.
002400     03  filler                pic x(09).
002500*

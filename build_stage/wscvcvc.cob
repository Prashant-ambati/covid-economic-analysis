000100********************************************
000200*                                          *
000300*  Record Definition For Covid Cleansed   *
000400*          Daily File                     *
000500*     Sequential, one rec per country     *
000600*     per day, output of CV010            *
000700********************************************
000800*  File size 74 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 04/05/26 vbc - Created for CV090 project.
001300* 07/05/26 vbc - Split Cc-Date into ccyy/mm/dd + Cc-Date9 redefine
001400*                so Cv030 can pull the month key straight off it.
001500*
001600 01  CV-Covid-Clean-Record.
001700     03  CC-Date.
001800         05  CC-Date-Ccyy      pic 9(4).
001900         05  CC-Date-Mm        pic 9(2).
002000         05  CC-Date-Dd        pic 9(2).
002100     03  CC-Date9  redefines CC-Date
002200                               pic 9(8).
002300     03  CC-Country            pic x(20).
002400     03  CC-Cases              pic 9(10)      comp.
002500     03  CC-Deaths             pic 9(9)       comp.
002600     03  CC-Recovered          pic 9(10)      comp.
002700     03  CC-New-Cases          pic s9(9)      comp.
002800     03  CC-New-Deaths         pic s9(8)      comp.
002900     03  CC-Cases-7Avg         pic s9(9)v9(2) comp-3.
003000     03  CC-Deaths-7Avg        pic s9(8)v9(2) comp-3.
003100     03  CC-Cfr                pic s9(3)v9(4) comp-3.
003200     03  filler                pic x(11).
003300*

000100* Select clause for the economic monthly input feed.
000200 select  Cv-Econ-In-File    assign       "ECONIN"
000300                             organization line sequential
000400                             status       Cv-Econ-In-Status.
000500*

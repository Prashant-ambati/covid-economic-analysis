000100* Fd for the run-control record.
000200 fd  Cv-Run-Ctl-File
000300     record contains 96 characters.
000400 copy "wscvrun.cob".
000500*

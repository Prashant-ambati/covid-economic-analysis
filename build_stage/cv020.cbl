000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*                  Economic  Monthly  Cleansing                *
000500*         Forward-fills missing indicator readings and         *
000600*         derives month-over-month percentage change for       *
000700*         GDP growth, unemployment and inflation                *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.         cv020.
001500*
001600*    Author.             V B Coen, 7/05/26.
001700*    Installation.       Applewood Computers.
001800*    Date-Written.       07/05/1988.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1988-2026, V B Coen.
002100*                         Distributed under the GNU General
002200*                         Public License.  See file COPYING.
002300*
002400*    Remarks.            Third step of the nightly suite.
002500*                        Reads ECONIN (sorted by month-end
002600*                        date ascending) and writes ECONCLN,
002700*                        one enriched record per input record.
002800*
002900*    Version.            See Prog-Name in Ws.
003000*
003100*    Called modules.     None.
003200*
003300*    Files used.
003400*                        ECONIN.    Raw monthly feed, input.
003500*                        ECONCLN.   Enriched monthly feed, output.
003600*                        CVRUNCTL.  Run control, updated.
003700*
003800*    Error messages used.
003900*                        CV020, CV021.
004000*
004100* Changes:
004200* 07/05/26 vbc - 1.0.00 Created for the Covid/Econ Indicators
004300*                       project.
004400* 12/05/26 vbc - 1.0.01 Forward-fill holders separated per
004500*                       indicator - originally one flag covered
004600*                       all three fields and a gap in GDP alone
004700*                       wrongly suppressed unemployment too.
004800* 19/05/26 vbc      .02 Change% guarded against a zero previous
004900*                       reading per PY house convention of never
005000*                       dividing by an unchecked divisor.
005100* 03/06/26 vbc      .03 Y2K review - dates handled as ccyymmdd.
005200*
005300*
005400************************************************************
005500*
005600* Copyright Notice.
005700* ****************
005800*
005900* This program is part of the Applewood Computers batch reporting
006000* suite and is Copyright (c) V B Coen, 1988-2026 and later.
006100*
006200* Distributed under the terms of the GNU General Public License,
006300* version 3 and later, for personal and in-house business use;
006400* repackaging or resale requires the copyright holder's consent.
006500*
006600* Distributed in the hope that it will be useful but WITHOUT ANY
006700* WARRANTY, without even the implied warranty of MERCHANTABILITY
006800* or FITNESS FOR A PARTICULAR PURPOSE.
006900*
007000************************************************************
007100*
007200 environment             division.
007300*================================
007400*
007500 configuration           section.
007600 special-names.
007700     C01                 is TOP-OF-FORM
007800     class NUMERIC-DATE  is "0123456789".
007900*
008000 input-output            section.
008100 file-control.
008200     copy   "selcvegi.cob".
008300     copy   "selcvegc.cob".
008400     copy   "selcvrun.cob".
008500*
008600 data                    division.
008700*================================
008800*
008900 file                    section.
009000     copy   "fdcvegi.cob".
009100     copy   "fdcvegc.cob".
009200     copy   "fdcvrun.cob".
009300*
009400 working-storage         section.
009500*-------------------------------
009600 77  Prog-Name           pic x(15) value "CV020 (1.0.03)".
009700*
009800 01  WS-Data.
009900     03  WS-Eof-Sw                pic x      value "N".
010000         88  WS-Eof               value "Y".
010100     03  WS-First-Rec-Sw          pic x      value "Y".
010200         88  WS-First-Rec         value "Y".
010300     03  WS-Rec-Cnt-In            pic 9(7)   comp.
010400     03  WS-Rec-Cnt-Out           pic 9(7)   comp.
010500     03  Cv-Econ-In-Status        pic xx.
010600     03  Cv-Econ-Cln-Status       pic xx.
010700     03  Cv-Run-Ctl-Status        pic xx.
010800     03  Cv-Run-Rrn               pic 9(4)   comp.
010900*
011000 01  WS-Last-Good.
011100    03  WS-Last-Gdp    pic s9(3)v9(4) comp-3 value zero.
011200    03  WS-Last-Unemp  pic s9(3)v9(4) comp-3 value zero.
011300    03  WS-Last-Infl   pic s9(3)v9(4) comp-3 value zero.
011400*
011500 01  WS-Prev-Good.
011600    03  WS-Prev-Gdp    pic s9(3)v9(4) comp-3 value zero.
011700    03  WS-Prev-Unemp  pic s9(3)v9(4) comp-3 value zero.
011800    03  WS-Prev-Infl   pic s9(3)v9(4) comp-3 value zero.
011900*
012000* Local date-format work area, house convention (see cv010).
012100*
012200 01  WS-Date-Formats.
012300     03  WS-Date                  pic x(10)  value spaces.
012400     03  WS-UK    redefines WS-Date.
012500         05  WS-Days              pic 99.
012600         05  filler               pic x.
012700         05  WS-Month             pic 99.
012800         05  filler               pic x.
012900         05  WS-Year              pic 9(4).
013000     03  WS-USA   redefines WS-Date.
013100         05  WS-USA-Month         pic 99.
013200         05  filler               pic x.
013300         05  WS-USA-Days          pic 99.
013400         05  filler               pic x.
013500         05  filler               pic 9(4).
013600     03  WS-Intl  redefines WS-Date.
013700         05  WS-Intl-Year         pic 9(4).
013800         05  filler               pic x.
013900         05  WS-Intl-Month        pic 99.
014000         05  filler               pic x.
014100         05  WS-Intl-Days         pic 99.
014200*
014300 01  Error-Messages.
014400     03  CV020    pic x(40) value
014500         "CV020 Unable to open economic files -".
014600     03  CV021    pic x(38) value
014700         "CV021 Unable to open run control file".
014800*
014900 01  Error-Code               pic 999.
015000*
015100 procedure division.
015200*===================
015300*
015400 AA000-Main                  section.
015500*************************************
015600*
015700     perform  AA010-Open-Files.
015800     perform  AA020-Read-Run-Ctl.
015900     perform  AA050-Cleanse-Econ until WS-Eof.
016000     perform  AA090-Update-Run-Ctl.
016100*
016200     close    Cv-Econ-In-File
016300              Cv-Econ-Clean-File
016400              Cv-Run-Ctl-File.
016500*
016600 AA000-Exit.
016700     stop     run.
016800*
016900 AA010-Open-Files                section.
017000*****************************************
017100*
017200     open     input  Cv-Econ-In-File.
017300     open     output Cv-Econ-Clean-File.
017400     if       Cv-Econ-In-Status not = "00"
017500        or    Cv-Econ-Cln-Status not = "00"
017600              display CV020
017700              move    1 to Error-Code
017800              go      to AA000-Exit
017900     end-if.
018000*
018100     open     i-o    Cv-Run-Ctl-File.
018200     if       Cv-Run-Ctl-Status not = "00"
018300              display CV021
018400              move    1 to Error-Code
018500              go      to AA000-Exit
018600     end-if.
018700*
018800 AA010-Exit.
018900     exit     section.
019000*
019100 AA020-Read-Run-Ctl              section.
019200*****************************************
019300*
019400     move     1  to Cv-Run-Rrn.
019500     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
019600*
019700     read     Cv-Econ-In-File next record
019800              at end
019900                       set  WS-Eof to true
020000     end-read.
020100*
020200 AA020-Exit.
020300     exit     section.
020400*
020500 AA050-Cleanse-Econ               section.
020600*****************************************
020700*
020800     add      1 to WS-Rec-Cnt-In.
020900*
021000     if       EI-Date < CV-Econ-Min-Date
021100              move EI-Date to CV-Econ-Min-Date.
021200     if       EI-Date > CV-Econ-Max-Date
021300              move EI-Date to CV-Econ-Max-Date.
021400*
021500     perform  ZZ055-Fwd-Fill.
021600     perform  ZZ060-Calc-Pct-Chg.
021700*
021800     move     EI-Date        to EC-Date9.
021900     move     WS-Last-Gdp    to EC-Gdp.
022000     move     WS-Last-Unemp  to EC-Unemp.
022100     move     WS-Last-Infl   to EC-Infl.
022200*
022300     move     WS-Last-Gdp    to WS-Prev-Gdp.
022400     move     WS-Last-Unemp  to WS-Prev-Unemp.
022500     move     WS-Last-Infl   to WS-Prev-Infl.
022600     set      WS-First-Rec to false.
022700*
022800     write    CV-Econ-Clean-Record.
022900     add      1 to WS-Rec-Cnt-Out.
023000*
023100     read     Cv-Econ-In-File next record
023200              at end
023300                       set  WS-Eof to true
023400     end-read.
023500*
023600 AA050-Exit.
023700     exit     section.
023800*
023900 ZZ055-Fwd-Fill                  section.
024000*****************************************
024100*
024200* A raw field of all spaces is this month's missing reading -
024300* keep whatever the last good value was (zero if there never
024400* was one).  A present reading becomes the new last-good value.
024500*
024600     if       not EI-Gdp-Missing
024700              move  EI-Gdp   to WS-Last-Gdp.
024800     if       not EI-Unemp-Missing
024900              move  EI-Unemp to WS-Last-Unemp.
025000     if       not EI-Infl-Missing
025100              move  EI-Infl  to WS-Last-Infl.
025200*
025300 ZZ055-Exit.
025400     exit     section.
025500*
025600 ZZ060-Calc-Pct-Chg               section.
025700*****************************************
025800*
025900     if       WS-First-Rec or WS-Prev-Gdp = zero
026000              move  zero to EC-Gdp-Chg
026100     else
026200              compute EC-Gdp-Chg rounded =
026300                      ((WS-Last-Gdp - WS-Prev-Gdp) / WS-Prev-Gdp)
026400                      * 100
026500     end-if.
026600*
026700     if       WS-First-Rec or WS-Prev-Unemp = zero
026800              move  zero to EC-Unemp-Chg
026900     else
027000              compute EC-Unemp-Chg rounded =
027100                      ((WS-Last-Unemp - WS-Prev-Unemp)
027200                      / WS-Prev-Unemp) * 100
027300     end-if.
027400*
027500     if       WS-First-Rec or WS-Prev-Infl = zero
027600              move  zero to EC-Infl-Chg
027700     else
027800              compute EC-Infl-Chg rounded =
027900                      ((WS-Last-Infl - WS-Prev-Infl)
028000                      / WS-Prev-Infl) * 100
028100     end-if.
028200*
028300 ZZ060-Exit.
028400     exit     section.
028500*
028600 AA090-Update-Run-Ctl             section.
028700*****************************************
028800*
028900     move     WS-Rec-Cnt-In  to CV-Cnt-Econ-In-Rd.
029000     move     WS-Rec-Cnt-Out to CV-Cnt-Econ-Cln-Wr.
029100     rewrite  CV-Run-Control-Record.
029200*
029300 AA090-Exit.
029400     exit     section.
029500*

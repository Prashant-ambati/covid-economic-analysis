000100* Select clause for the statistics summary file.
000200 select  Cv-Stats-File      assign       "STATSOUT"
000300                             organization line sequential
000400                             status       Cv-Stats-Status.
000500*

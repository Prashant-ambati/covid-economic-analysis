000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*         Correlation, Summary Statistics & Consolidated       *
000500*                        Run Report                             *
000600*                                                               *
000700*         Uses RW (Report Writer for prints)                   *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.       cv090.
001500*
001600*    Author.           V B Coen, 2/06/26.
001700*    Installation.     Applewood Computers.
001800*    Date-Written.     02/06/1988.
001900*    Date-Compiled.
002000*    Security.         Copyright (C) 1988-2026, V B Coen.
002100*                       Distributed under the GNU General
002200*                       Public License.  See file COPYING.
002300*
002400*    Remarks.          Last main step of the nightly suite.
002500*                      This uses RW (Report Writer for prints)
002600*
002700*                      Reads MERGEOUT once to accumulate the
002800*                      sums needed for the six Pearson
002900*                      correlations, then reads COVIDCLN and
003000*                      ECONCLN to build the summary statistics
003100*                      record.  Writes CORROUT and STATSOUT and
003200*                      appends Sections 1-3 to the RPTOUT print
003300*                      file already opened by CV030.
003400*
003500*                      Semi-sourced from Basic code from pyrgstr.
003600*
003700*    Version.          See Prog-Name In Ws.
003800*
003900*    Called Modules.
004000*                      None.
004100*
004200*    Files used.
004300*                      MERGEOUT.  Country/month merge, input.
004400*                      COVIDCLN.  Enriched daily feed, input.
004500*                      ECONCLN.   Enriched monthly feed, input.
004600*                      CORROUT.   Correlation output, output.
004700*                      STATSOUT.  Statistics summary, output.
004800*                      RPTOUT.    Summary print, extended.
004900*                      CVRUNCTL.  Run control, updated.
005000*
005100*    Error messages used.
005200*                      CV090 - 92.
005300*
005400* Changes:
005500* 02/06/26 vbc - 1.0.00 Created - Started coding from pyrgstr.
005600* 09/06/26 vbc - 1.0.01 Pearson calc pulled into a common section
005700*                       fed by generic sum holders instead of six
005800*                       near-identical blocks of arithmetic -
005900*                       ticket CV-19.
006000* 17/06/26 vbc      .02 Std deviation guarded for n < 2 per rule
006100*                       R13, was abending on a single-month test
006200*                       file.
006300* 03/07/26 vbc      .03 Y2K review - no 2-digit years anywhere in
006400*                       this program.
006500*
006600*
006700************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* This notice supersedes all prior copyright notices.
007300*
007400* This program is part of the Applewood Computers batch reporting
007500* suite and is Copyright (c) V B Coen, 1988-2026 and later.
007600*
007700* Distributed under the terms of the GNU General Public License,
007800* version 3 and later, for personal and in-house business use;
007900* repackaging or resale requires the copyright holder's consent.
008000*
008100* Distributed in the hope that it will be useful but WITHOUT ANY
008200* WARRANTY, without even the implied warranty of MERCHANTABILITY
008300* or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration           section.
009100 special-names.
009200     C01                 is TOP-OF-FORM
009300     class NUMERIC-DATE  is "0123456789".
009400*
009500 input-output            section.
009600 file-control.
009700     copy   "selcvmrg.cob".
009800     copy   "selcvcvc.cob".
009900     copy   "selcvegc.cob".
010000     copy   "selcvcor.cob".
010100     copy   "selcvsta.cob".
010200     copy   "selcvrpt.cob".
010300     copy   "selcvrun.cob".
010400*
010500 data                    division.
010600*================================
010700*
010800 file                    section.
010900     copy   "fdcvmrg.cob".
011000     copy   "fdcvcvc.cob".
011100     copy   "fdcvegc.cob".
011200     copy   "fdcvcor.cob".
011300     copy   "fdcvsta.cob".
011400     copy   "fdcvrun.cob".
011500*
011600 fd  Cv-Print-File
011700     reports are Cv-Summary-Report.
011800*
011900 working-storage         section.
012000*-------------------------------
012100 77  Prog-Name         pic x(15) value "CV090 (1.0.03)".
012200*
012300 01  WS-Data.
012400     03  WS-Eof-Sw               pic x      value "N".
012500         88  WS-Eof              value "Y".
012600     03  WS-Page-Lines           binary-char unsigned value 56.
012700     03  Cv-Merged-Status        pic xx.
012800     03  Cv-Covid-Cln-Status     pic xx.
012900     03  Cv-Econ-Cln-Status      pic xx.
013000     03  Cv-Corr-Status          pic xx.
013100     03  Cv-Stats-Status         pic xx.
013200     03  Cv-Print-Status         pic xx.
013300     03  Cv-Run-Ctl-Status       pic xx.
013400     03  Cv-Run-Rrn              pic 9(4)   comp.
013500*
013600* Correlation sum-of-products accumulators - one pass over
013700* MERGEOUT feeds all six pairs at once.
013800*
013900 01  WS-Corr-Sums.
014000     03  WS-Corr-N               pic 9(7)         comp.
014100     03  WS-Sum-Nc               pic s9(18)v9(4)  comp-3.
014200     03  WS-Sum-Nc2              pic s9(18)v9(4)  comp-3.
014300     03  WS-Sum-Nd               pic s9(18)v9(4)  comp-3.
014400     03  WS-Sum-Nd2              pic s9(18)v9(4)  comp-3.
014500     03  WS-Sum-Gdp              pic s9(18)v9(4)  comp-3.
014600     03  WS-Sum-Gdp2             pic s9(18)v9(4)  comp-3.
014700     03  WS-Sum-Unemp            pic s9(18)v9(4)  comp-3.
014800     03  WS-Sum-Unemp2           pic s9(18)v9(4)  comp-3.
014900     03  WS-Sum-Infl             pic s9(18)v9(4)  comp-3.
015000     03  WS-Sum-Infl2            pic s9(18)v9(4)  comp-3.
015100     03  WS-Sum-Nc-Gdp           pic s9(18)v9(4)  comp-3.
015200     03  WS-Sum-Nc-Unemp         pic s9(18)v9(4)  comp-3.
015300     03  WS-Sum-Nc-Infl          pic s9(18)v9(4)  comp-3.
015400     03  WS-Sum-Nd-Gdp           pic s9(18)v9(4)  comp-3.
015500     03  WS-Sum-Nd-Unemp         pic s9(18)v9(4)  comp-3.
015600     03  WS-Sum-Nd-Infl          pic s9(18)v9(4)  comp-3.
015700*
015800* Generic Pearson work area - loaded by the caller before each
015900* perform of ZZ060, one pair at a time.
016000*
016100 01  WS-Pearson-Work.
016200     03  WS-Px-N                 pic 9(7)         comp.
016300     03  WS-Px-Sx                pic s9(18)v9(4)  comp-3.
016400     03  WS-Px-Sx2               pic s9(18)v9(4)  comp-3.
016500     03  WS-Px-Sy                pic s9(18)v9(4)  comp-3.
016600     03  WS-Px-Sy2               pic s9(18)v9(4)  comp-3.
016700     03  WS-Px-Sxy               pic s9(18)v9(4)  comp-3.
016800     03  WS-Px-Num               pic s9(18)v9(4)  comp-3.
016900     03  WS-Px-Denx              pic s9(18)v9(4)  comp-3.
017000     03  WS-Px-Deny              pic s9(18)v9(4)  comp-3.
017100     03  WS-Pearson-R            pic s9(1)v9(4)   comp-3.
017200*
017300* Summary statistics accumulators.
017400*
017500 01  WS-Stat-Sums.
017600     03  WS-St-Max-Cases         pic 9(10)        comp.
017700     03  WS-St-Max-Deaths        pic 9(9)         comp.
017800     03  WS-St-Sum-New-Cases     pic s9(15)v9(4)  comp-3.
017900     03  WS-St-Sum-New-Deaths    pic s9(15)v9(4)  comp-3.
018000     03  WS-St-Sum-Cfr           pic s9(12)v9(4)  comp-3.
018100     03  WS-St-Covid-Cnt         pic 9(7)         comp.
018200     03  WS-St-Sum-Gdp           pic s9(12)v9(4)  comp-3.
018300     03  WS-St-Sum-Gdp2          pic s9(18)v9(4)  comp-3.
018400     03  WS-St-Sum-Unemp         pic s9(12)v9(4)  comp-3.
018500     03  WS-St-Sum-Infl          pic s9(12)v9(4)  comp-3.
018600     03  WS-St-Econ-Cnt          pic 9(7)         comp.
018700     03  WS-St-Std-Dev           pic s9(3)v9(4)   comp-3.
018800*
018900 01  WS-Rpt-Line.
019000     03  WS-Rpt-Label            pic x(30)        value spaces.
019100     03  WS-Rpt-Num              pic s9(15)v9(4)  comp-3.
019200*
019300 01  WSD-Time.
019400     03  WSD-hh                  pic 99.
019500     03  filler                  pic x value ":".
019600     03  WSD-mm                  pic 99.
019700     03  filler                  pic x value ":".
019800     03  WSD-ss                  pic 99.
019900*
020000* Local date-format work area, house convention (see cv010).
020100*
020200 01  WS-Date-Formats.
020300     03  WS-Date                 pic x(10)  value spaces.
020400     03  WS-UK    redefines WS-Date.
020500         05  WS-Days             pic 99.
020600         05  filler              pic x.
020700         05  WS-Month            pic 99.
020800         05  filler              pic x.
020900         05  WS-Year             pic 9(4).
021000     03  WS-USA   redefines WS-Date.
021100         05  WS-USA-Month        pic 99.
021200         05  filler              pic x.
021300         05  WS-USA-Days         pic 99.
021400         05  filler              pic x.
021500         05  filler              pic 9(4).
021600     03  WS-Intl  redefines WS-Date.
021700         05  WS-Intl-Year        pic 9(4).
021800         05  filler              pic x.
021900         05  WS-Intl-Month       pic 99.
022000         05  filler              pic x.
022100         05  WS-Intl-Days        pic 99.
022200*
022300 01  Error-Messages.
022400     03  CV090   pic x(35) value
022500         "CV090 Unable to open merge files -".
022600     03  CV091   pic x(35) value
022700         "CV091 Unable to open output files -".
022800     03  CV092   pic x(38) value
022900         "CV092 Unable to open run control file".
023000*
023100 01  Error-Code             pic 999.
023200*
023300 Report section.
023400****************
023500*
023600 RD  Cv-Summary-Report
023700     Page Limit   WS-Page-Lines
023800     Heading      1
023900     First Detail 5
024000     Last  Detail WS-Page-Lines.
024100*
024200 01  Cv-Summary-Head  Type Page Heading.
024300     03  line  1.
024400         05  col   1     pic x(15)   source Prog-Name.
024500         05  col  40     pic x(48)   value
024600             "Covid / Economic Indicators - Summary Report".
024700         05  col 122     pic x(8)    source WSD-Time.
024800     03  line  3.
024900         05  col  40     pic x(30)   value
025000             "Sections 1-3 (Section 4 by CV070)".
025100         05  col 124     pic x(5)    value "Page ".
025200         05  col 129     pic zz9     source Page-Counter.
025300*
025400 01  Sect1-Detail type is detail.
025500     03  line + 1.
025600         05  col   3     pic x(30)   source WS-Rpt-Label.
025700         05  col  35     pic zzzzzz9 source WS-Rpt-Num.
025800*
025900 01  Sect2-Detail type is detail.
026000     03  line + 1.
026100         05  col   3     pic x(30)   source WS-Rpt-Label.
026200         05  col  35     pic +zzzzzzzz9.9999 source WS-Rpt-Num.
026300*
026400 01  Sect3-Detail type is detail.
026500     03  line + 1.
026600         05  col   3     pic x(24)   source CR-Name.
026700         05  col  30     pic +9.9999 source CR-Coeff.
026800         05  col  40     pic x(8)    source CR-Strength.
026900*
027000 procedure division.
027100*===================
027200*
027300 AA000-Main                  section.
027400*************************************
027500*
027600     move     CURRENT-DATE (9:2)  to  WSD-hh.
027700     move     CURRENT-DATE (11:2) to  WSD-mm.
027800     move     CURRENT-DATE (13:2) to  WSD-ss.
027900*
028000     perform  AA010-Open-Files.
028100*
028200     open     extend Cv-Print-File.
028300     initiate Cv-Summary-Report.
028400*
028500     perform  AA050-Load-Merged-Table.
028600     perform  AA060-Report-Correlations.
028700     perform  AA070-Calc-Statistics.
028800     perform  AA080-Report-Section1.
028900     perform  AA085-Report-Section2.
029000*
029100     terminate Cv-Summary-Report.
029200     close    Cv-Print-File.
029300*
029400     perform  AA099-Update-Run-Ctl.
029500     close    Cv-Merged-File
029600              Cv-Covid-Clean-File
029700              Cv-Econ-Clean-File
029800              Cv-Corr-File
029900              Cv-Stats-File
030000              Cv-Run-Ctl-File.
030100*
030200 AA000-Exit.
030300     stop     run.
030400*
030500 AA010-Open-Files                section.
030600*****************************************
030700*
030800     open     input  Cv-Merged-File
030900                      Cv-Covid-Clean-File
031000                      Cv-Econ-Clean-File.
031100     if       Cv-Merged-Status    not = "00"
031200        or    Cv-Covid-Cln-Status not = "00"
031300        or    Cv-Econ-Cln-Status  not = "00"
031400              display CV090
031500              move    1 to Error-Code
031600              go      to AA000-Exit
031700     end-if.
031800*
031900     open     output Cv-Corr-File
032000                      Cv-Stats-File.
032100     if       Cv-Corr-Status not = "00"
032200        or    Cv-Stats-Status not = "00"
032300              display CV091
032400              move    1 to Error-Code
032500              go      to AA000-Exit
032600     end-if.
032700*
032800     open     i-o    Cv-Run-Ctl-File.
032900     if       Cv-Run-Ctl-Status not = "00"
033000              display CV092
033100              move    1 to Error-Code
033200              go      to AA000-Exit
033300     end-if.
033400*
033500     move     1  to Cv-Run-Rrn.
033600     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
033700*
033800 AA010-Exit.
033900     exit     section.
034000*
034100 AA050-Load-Merged-Table         section.
034200*****************************************
034300*
034400     move     zero to WS-Corr-N   WS-Sum-Nc      WS-Sum-Nc2
034500                       WS-Sum-Nd  WS-Sum-Nd2      WS-Sum-Gdp
034600                       WS-Sum-Gdp2 WS-Sum-Unemp   WS-Sum-Unemp2
034700                       WS-Sum-Infl WS-Sum-Infl2   WS-Sum-Nc-Gdp
034800                       WS-Sum-Nc-Unemp             WS-Sum-Nc-Infl
034900                       WS-Sum-Nd-Gdp WS-Sum-Nd-Unemp
034950                       WS-Sum-Nd-Infl.
035000*
035100     perform  forever
035200              read     Cv-Merged-File next record
035300                       at end
035400                                exit perform
035500              end-read
035600              add      1                        to WS-Corr-N
035700              add      MG-New-Cases             to WS-Sum-Nc
035800              add      MG-New-Cases  * MG-New-Cases
035900                                               to WS-Sum-Nc2
036000              add      MG-New-Deaths            to WS-Sum-Nd
036100              add      MG-New-Deaths * MG-New-Deaths
036200                                               to WS-Sum-Nd2
036300              add      MG-Gdp                   to WS-Sum-Gdp
036400              add      MG-Gdp * MG-Gdp          to WS-Sum-Gdp2
036500              add      MG-Unemp                 to WS-Sum-Unemp
036600              add      MG-Unemp * MG-Unemp      to WS-Sum-Unemp2
036700              add      MG-Infl                  to WS-Sum-Infl
036800              add      MG-Infl * MG-Infl        to WS-Sum-Infl2
036900              add      MG-New-Cases * MG-Gdp    to WS-Sum-Nc-Gdp
037000              add      MG-New-Cases * MG-Unemp  to WS-Sum-Nc-Unemp
037100              add      MG-New-Cases * MG-Infl   to WS-Sum-Nc-Infl
037200              add      MG-New-Deaths * MG-Gdp   to WS-Sum-Nd-Gdp
037300              add      MG-New-Deaths * MG-Unemp to WS-Sum-Nd-Unemp
037400              add      MG-New-Deaths * MG-Infl  to WS-Sum-Nd-Infl
037500     end-perform.
037600*
037700 AA050-Exit.
037800     exit     section.
037900*
038000 AA060-Report-Correlations       section.
038100*****************************************
038200*
038300     move     "NEW-CASES-VS-GDP"      to CR-Name.
038400     move     WS-Corr-N to WS-Px-N.
038500     move     WS-Sum-Nc to WS-Px-Sx.
038550     move     WS-Sum-Nc2 to WS-Px-Sx2.
038600     move     WS-Sum-Gdp to WS-Px-Sy.
038650     move     WS-Sum-Gdp2 to WS-Px-Sy2.
038700     move     WS-Sum-Nc-Gdp to WS-Px-Sxy.
038800     perform  ZZ060-Calc-Pearson.
038900     perform  ZZ070-Write-Corr-Rec.
039000*
039100     move     "NEW-CASES-VS-UNEMP"    to CR-Name.
039200     move     WS-Sum-Unemp to WS-Px-Sy.
039250     move     WS-Sum-Unemp2 to WS-Px-Sy2.
039300     move     WS-Sum-Nc-Unemp to WS-Px-Sxy.
039400     perform  ZZ060-Calc-Pearson.
039500     perform  ZZ070-Write-Corr-Rec.
039600*
039700     move     "NEW-CASES-VS-INFL"     to CR-Name.
039800     move     WS-Sum-Infl to WS-Px-Sy.
039850     move     WS-Sum-Infl2 to WS-Px-Sy2.
039900     move     WS-Sum-Nc-Infl to WS-Px-Sxy.
040000     perform  ZZ060-Calc-Pearson.
040100     perform  ZZ070-Write-Corr-Rec.
040200*
040300     move     "NEW-DEATHS-VS-GDP"     to CR-Name.
040400     move     WS-Sum-Nd to WS-Px-Sx.
040450     move     WS-Sum-Nd2 to WS-Px-Sx2.
040500     move     WS-Sum-Gdp to WS-Px-Sy.
040550     move     WS-Sum-Gdp2 to WS-Px-Sy2.
040600     move     WS-Sum-Nd-Gdp to WS-Px-Sxy.
040700     perform  ZZ060-Calc-Pearson.
040800     perform  ZZ070-Write-Corr-Rec.
040900*
041000     move     "NEW-DEATHS-VS-UNEMP"   to CR-Name.
041100     move     WS-Sum-Unemp to WS-Px-Sy.
041150     move     WS-Sum-Unemp2 to WS-Px-Sy2.
041200     move     WS-Sum-Nd-Unemp to WS-Px-Sxy.
041300     perform  ZZ060-Calc-Pearson.
041400     perform  ZZ070-Write-Corr-Rec.
041500*
041600     move     "NEW-DEATHS-VS-INFL"    to CR-Name.
041700     move     WS-Sum-Infl to WS-Px-Sy.
041750     move     WS-Sum-Infl2 to WS-Px-Sy2.
041800     move     WS-Sum-Nd-Infl to WS-Px-Sxy.
041900     perform  ZZ060-Calc-Pearson.
042000     perform  ZZ070-Write-Corr-Rec.
042100*
042200 AA060-Exit.
042300     exit     section.
042400*
042500 ZZ060-Calc-Pearson               section.
042600******************************************
042700*
042800* r = (nSxy - SxSy) / sqrt[(nSx2-Sx*Sx)(nSy2-Sy*Sy)]
042900* Zero when the variance of either series is zero (a flat
043000* column) or when there are fewer than two observations.
043100*
043200     move     zero to WS-Pearson-R.
043300     if       WS-Px-N < 2
043400              go to ZZ060-Exit.
043500*
043600     compute  WS-Px-Denx =
043700              (WS-Px-N * WS-Px-Sx2) - (WS-Px-Sx * WS-Px-Sx).
043800     compute  WS-Px-Deny =
043900              (WS-Px-N * WS-Px-Sy2) - (WS-Px-Sy * WS-Px-Sy).
044000*
044100     if       WS-Px-Denx = zero or WS-Px-Deny = zero
044200              go to ZZ060-Exit.
044300*
044400     compute  WS-Px-Num =
044500              (WS-Px-N * WS-Px-Sxy) - (WS-Px-Sx * WS-Px-Sy).
044600     compute  WS-Pearson-R rounded =
044700              WS-Px-Num / (WS-Px-Denx * WS-Px-Deny) ** 0.5.
044800*
044900 ZZ060-Exit.
045000     exit     section.
045100*
045200 ZZ065-Classify-Strength          section.
045300******************************************
045400*
045500     if       WS-Pearson-R > 0.7 or WS-Pearson-R < -0.7
045600              set  CR-Is-Strong   to true
045700     else if  WS-Pearson-R > 0.3 or WS-Pearson-R < -0.3
045800              set  CR-Is-Moderate to true
045900     else
046000              set  CR-Is-Weak     to true.
046100*
046200 ZZ065-Exit.
046300     exit     section.
046400*
046500 ZZ070-Write-Corr-Rec             section.
046600******************************************
046700*
046800     move     WS-Pearson-R to CR-Coeff.
046900     perform  ZZ065-Classify-Strength.
047000     write    CV-Corr-Record.
047100     generate Sect3-Detail.
047200*
047300 ZZ070-Exit.
047400     exit     section.
047500*
047600 AA070-Calc-Statistics           section.
047700*****************************************
047800*
047900     move     zero to WS-St-Max-Cases     WS-St-Max-Deaths
048000                       WS-St-Sum-New-Cases WS-St-Sum-New-Deaths
048100                       WS-St-Sum-Cfr       WS-St-Covid-Cnt.
048200*
048300     perform  forever
048400              read     Cv-Covid-Clean-File next record
048500                       at end
048600                                exit perform
048700              end-read
048800              if       CC-Cases  > WS-St-Max-Cases
048900                       move CC-Cases  to WS-St-Max-Cases
049000              end-if
049100              if       CC-Deaths > WS-St-Max-Deaths
049200                       move CC-Deaths to WS-St-Max-Deaths
049300              end-if
049400              add      CC-New-Cases  to WS-St-Sum-New-Cases
049500              add      CC-New-Deaths to WS-St-Sum-New-Deaths
049600              add      CC-Cfr        to WS-St-Sum-Cfr
049700              add      1             to WS-St-Covid-Cnt
049800     end-perform.
049900*
050000     move     zero to WS-St-Sum-Gdp   WS-St-Sum-Gdp2
050100                       WS-St-Sum-Unemp WS-St-Sum-Infl
050200                       WS-St-Econ-Cnt.
050300*
050400     perform  forever
050500              read     Cv-Econ-Clean-File next record
050600                       at end
050700                                exit perform
050800              end-read
050900              add      EC-Gdp        to WS-St-Sum-Gdp
051000              add      EC-Gdp * EC-Gdp to WS-St-Sum-Gdp2
051100              add      EC-Unemp      to WS-St-Sum-Unemp
051200              add      EC-Infl       to WS-St-Sum-Infl
051300              add      1             to WS-St-Econ-Cnt
051400     end-perform.
051500*
051600     move     WS-St-Max-Cases  to ST-Total-Cases.
051700     move     WS-St-Max-Deaths to ST-Total-Deaths.
051800*
051900     if       WS-St-Covid-Cnt = zero
052000              move zero to ST-Avg-New-Cases ST-Avg-New-Deaths
052100                            ST-Avg-Cfr
052200     else
052300              compute ST-Avg-New-Cases rounded =
052400                      WS-St-Sum-New-Cases / WS-St-Covid-Cnt
052500              compute ST-Avg-New-Deaths rounded =
052600                      WS-St-Sum-New-Deaths / WS-St-Covid-Cnt
052700              compute ST-Avg-Cfr rounded =
052800                      WS-St-Sum-Cfr / WS-St-Covid-Cnt
052900     end-if.
053000     move     WS-St-Covid-Cnt to ST-Data-Points.
053100*
053200     if       WS-St-Econ-Cnt = zero
053300              move zero to ST-Avg-Gdp ST-Avg-Unemp ST-Avg-Infl
053400     else
053500              compute ST-Avg-Gdp   rounded =
053600                      WS-St-Sum-Gdp   / WS-St-Econ-Cnt
053700              compute ST-Avg-Unemp rounded =
053800                      WS-St-Sum-Unemp / WS-St-Econ-Cnt
053900              compute ST-Avg-Infl  rounded =
054000                      WS-St-Sum-Infl  / WS-St-Econ-Cnt
054100     end-if.
054200*
054300     perform  ZZ080-Calc-Std-Dev.
054400     move     WS-St-Std-Dev to ST-Gdp-Volatility.
054500*
054600     write    CV-Stats-Record.
054700*
054800 AA070-Exit.
054900     exit     section.
055000*
055100 ZZ080-Calc-Std-Dev               section.
055200******************************************
055300*
055400* Sample standard deviation, n-1 divisor - zero when fewer than
055500* two economic readings are on file (rule R13).
055600*
055700     if       WS-St-Econ-Cnt < 2
055800              move zero to WS-St-Std-Dev
055900              go to ZZ080-Exit.
056000*
056100     compute  WS-St-Std-Dev rounded =
056200              ((WS-St-Sum-Gdp2 -
056300              ((WS-St-Sum-Gdp * WS-St-Sum-Gdp) / WS-St-Econ-Cnt))
056400              / (WS-St-Econ-Cnt - 1)) ** 0.5.
056500*
056600 ZZ080-Exit.
056700     exit     section.
056800*
056900 AA080-Report-Section1           section.
057000*****************************************
057100*
057200     move     "Covid Records Read       "  to WS-Rpt-Label.
057300     move     CV-Cnt-Covid-In-Rd  to WS-Rpt-Num.
057400     generate Sect1-Detail.
057500     move     "Covid Clean Records Wrtn "  to WS-Rpt-Label.
057600     move     CV-Cnt-Covid-Cln-Wr to WS-Rpt-Num.
057700     generate Sect1-Detail.
057800     move     "Econ Records Read        "  to WS-Rpt-Label.
057900     move     CV-Cnt-Econ-In-Rd   to WS-Rpt-Num.
058000     generate Sect1-Detail.
058100     move     "Econ Clean Records Wrtn  "  to WS-Rpt-Label.
058200     move     CV-Cnt-Econ-Cln-Wr  to WS-Rpt-Num.
058300     generate Sect1-Detail.
058400     move     "Merged Records Written   "  to WS-Rpt-Label.
058500     move     CV-Cnt-Merged-Wr    to WS-Rpt-Num.
058600     generate Sect1-Detail.
058700     move     "Correlation Records Wrtn "  to WS-Rpt-Label.
058800     move     WS-Corr-N to Error-Code.
058900     move     6 to WS-Rpt-Num.
059000     generate Sect1-Detail.
059100     move     "Statistics Records Wrtn  "  to WS-Rpt-Label.
059200     move     1 to WS-Rpt-Num.
059300     generate Sect1-Detail.
059400*
059500 AA080-Exit.
059600     exit     section.
059700*
059800 AA085-Report-Section2           section.
059900*****************************************
060000*
060100     move     "Total Cases               "  to WS-Rpt-Label.
060200     move     ST-Total-Cases  to WS-Rpt-Num.
060300     generate Sect1-Detail.
060400     move     "Total Deaths              "  to WS-Rpt-Label.
060500     move     ST-Total-Deaths to WS-Rpt-Num.
060600     generate Sect1-Detail.
060700     move     "Average New Cases         "  to WS-Rpt-Label.
060800     move     ST-Avg-New-Cases  to WS-Rpt-Num.
060900     generate Sect2-Detail.
061000     move     "Average New Deaths        "  to WS-Rpt-Label.
061100     move     ST-Avg-New-Deaths to WS-Rpt-Num.
061200     generate Sect2-Detail.
061300     move     "Average CFR %             "  to WS-Rpt-Label.
061400     move     ST-Avg-Cfr        to WS-Rpt-Num.
061500     generate Sect2-Detail.
061600     move     "Average GDP Growth %      "  to WS-Rpt-Label.
061700     move     ST-Avg-Gdp        to WS-Rpt-Num.
061800     generate Sect2-Detail.
061900     move     "Average Unemployment %    "  to WS-Rpt-Label.
062000     move     ST-Avg-Unemp      to WS-Rpt-Num.
062100     generate Sect2-Detail.
062200     move     "Average Inflation %       "  to WS-Rpt-Label.
062300     move     ST-Avg-Infl       to WS-Rpt-Num.
062400     generate Sect2-Detail.
062500     move     "GDP Volatility (Std Dev)  "  to WS-Rpt-Label.
062600     move     ST-Gdp-Volatility to WS-Rpt-Num.
062700     generate Sect2-Detail.
062800*
062900 AA085-Exit.
063000     exit     section.
063100*
063200 AA099-Update-Run-Ctl            section.
063300*****************************************
063400*
063500     move     6 to CV-Cnt-Corr-Wr.
063600     move     1 to CV-Cnt-Stats-Wr.
063700     rewrite  CV-Run-Control-Record.
063800*
063900 AA099-Exit.
064000     exit     section.
064100*

000100* Select clause for the run-control record, RRN = 1.
000200 select  Cv-Run-Ctl-File    assign       "CVRUNCTL"
000300                             organization relative
000400                             access mode  random
000500                             relative key Cv-Run-Rrn
000600                             status       Cv-Run-Ctl-Status.
000700*

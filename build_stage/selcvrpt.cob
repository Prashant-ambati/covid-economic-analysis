000100* Select clause for the 132 column summary print file.
000200 select  Cv-Print-File      assign       "RPTOUT"
000300                             organization line sequential
000400                             status       Cv-Print-Status.
000500*

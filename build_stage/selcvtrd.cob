000100* Select clause for the ad-hoc trend listing print file.
000200 select  Cv-Trend-File      assign       "TRENDRPT"
000300                             organization line sequential
000400                             status       Cv-Trend-Status.
000500*

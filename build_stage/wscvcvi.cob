000100********************************************
000200*                                          *
000300*  Record Definition For Covid Daily      *
000400*          Input Feed                     *
000500*     Line sequential, no key - read      *
000600*     in country/date sequence as         *
000700*     delivered by the data supplier      *
000800********************************************
000900*  File size 60 bytes.
001000*
001100* 04/05/26 vbc - Created for CV090 project.
001200* 11/05/26 vbc - CI-Country widened to match Emp-Name style pad.
001300*
001400 01  CV-Covid-In-Record.
001500     03  CI-Date               pic 9(8).
001600     03  CI-Country            pic x(20).
001700     03  CI-Cases              pic 9(10).
001800     03  CI-Deaths             pic 9(9).
001900     03  CI-Recovered          pic 9(10).
002000     03  filler                pic x(03).
002100*

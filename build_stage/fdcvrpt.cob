000100* Fd for the 132 column summary print file.
000200 fd  Cv-Print-File
000300     record contains 132 characters.
000400 01  Cv-Print-Record         pic x(132).
000500*

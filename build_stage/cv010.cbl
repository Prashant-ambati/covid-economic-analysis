000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*                   Covid  Daily  Cleansing                    *
000500*         Enriches the raw daily Covid feed with new-case      *
000600*         and new-death deltas, a 7-day rolling average and    *
000700*         case fatality rate, per country                      *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.         cv010.
001500*
001600*    Author.             V B Coen, 6/05/26.
001700*    Installation.       Applewood Computers.
001800*    Date-Written.       06/05/1988.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1988-2026, V B Coen.
002100*                         Distributed under the GNU General
002200*                         Public License.  See file COPYING.
002300*
002400*    Remarks.            Second step of the nightly suite.
002500*                        Reads COVIDIN (sorted country/date
002600*                        ascending by the preceding sort step)
002700*                        and writes COVIDCLN, one enriched
002800*                        record per input record.
002900*
003000*    Version.            See Prog-Name in Ws.
003100*
003200*    Called modules.     None.
003300*
003400*    Files used.
003500*                         COVIDIN.   Raw daily feed, input.
003600*                         COVIDCLN.  Enriched daily feed, output.
003700*                        CVRUNCTL.  Run control, updated.
003800*
003900*    Error messages used.
004000*                         CV010, CV011.
004100*
004200* Changes:
004300* 06/05/26 vbc - 1.0.00 Created for the Covid/Econ Indicators
004400*                       project.
004500* 10/05/26 vbc - 1.0.01 Rolling 7-day buffer changed from a
004600*                       fixed sum of 7 slots to a shifting table
004700*                       so short country runs (< 7 days) still
004800*                       average correctly - ticket CV-07.
004900* 16/05/26 vbc      .02 Case fatality rate widened to 4 decimal
005000*                       places to match the copybook.
005100* 03/06/26 vbc      .03 Y2K review - dates handled as ccyymmdd
005200*                       throughout, no windowing logic present.
005300* 25/07/26 vbc      .04 Country-break reset also clears the
005400*                       rolling buffer, not just the prior-day
005500*                       totals - found during volume testing
005600*                       when Zambia followed Zimbabwe in the
005700*                       sort and inherited its averages.
005800*
005900*
006000************************************************************
006100*
006200* Copyright Notice.
006300* ****************
006400*
006500* This program is part of the Applewood Computers batch reporting
006600* suite and is Copyright (c) V B Coen, 1988-2026 and later.
006700*
006800* Distributed under the terms of the GNU General Public License,
006900* version 3 and later, for personal and in-house business use;
007000* repackaging or resale requires the copyright holder's consent.
007100*
007200* Distributed in the hope that it will be useful but WITHOUT ANY
007300* WARRANTY, without even the implied warranty of MERCHANTABILITY
007400* or FITNESS FOR A PARTICULAR PURPOSE.
007500*
007600************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 configuration           section.
008200 special-names.
008300     C01                 is TOP-OF-FORM
008400     class NUMERIC-DATE  is "0123456789".
008500*
008600 input-output            section.
008700 file-control.
008800     copy   "selcvcvi.cob".
008900     copy   "selcvcvc.cob".
009000     copy   "selcvrun.cob".
009100*
009200 data                    division.
009300*================================
009400*
009500 file                    section.
009600     copy   "fdcvcvi.cob".
009700     copy   "fdcvcvc.cob".
009800     copy   "fdcvrun.cob".
009900*
010000 working-storage         section.
010100*-------------------------------
010200 77  Prog-Name           pic x(15) value "CV010 (1.0.04)".
010300*
010400 01  WS-Data.
010500     03  WS-Eof-Sw                pic x      value "N".
010600         88  WS-Eof               value "Y".
010700     03  WS-First-Rec-Sw          pic x      value "Y".
010800         88  WS-First-Rec         value "Y".
010900     03  WS-Sub                   pic 9      comp.
011000     03  WS-Buf-Cnt               pic 9      comp.
011100     03  WS-Rec-Cnt-In            pic 9(7)   comp.
011200     03  WS-Rec-Cnt-Out           pic 9(7)   comp.
011300     03  Cv-Covid-In-Status       pic xx.
011400     03  Cv-Covid-Cln-Status      pic xx.
011500     03  Cv-Run-Ctl-Status        pic xx.
011600     03  Cv-Run-Rrn               pic 9(4)   comp.
011700*
011800 01  WS-Prev-Data.
011900     03  WS-Prev-Country          pic x(20)  value spaces.
012000     03  WS-Prev-Cases            pic 9(10)  comp.
012100     03  WS-Prev-Deaths           pic 9(9)   comp.
012200*
012300 01  WS-Curr-Deltas.
012400     03  WS-New-Cases             pic s9(9)  comp.
012500     03  WS-New-Deaths            pic s9(8)  comp.
012600*
012700 01  WS-Buf-Table.
012800     03  WS-Buf-Entry             occurs 7 times.
012900         05  WS-Buf-New-Cases     pic s9(9)  comp.
013000         05  WS-Buf-New-Deaths    pic s9(8)  comp.
013100*
013200 01  WS-Roll-Data.
013300     03  WS-Sum-Cases             pic s9(11) comp.
013400     03  WS-Sum-Deaths            pic s9(10) comp.
013500*
013600* Local date-format work area - not printed by this batch step,
013700* kept for parity with the rest of the suite (see house style).
013800*
013900 01  WS-Date-Formats.
014000     03  WS-Date                  pic x(10)  value spaces.
014100     03  WS-UK    redefines WS-Date.
014200         05  WS-Days              pic 99.
014300         05  filler               pic x.
014400         05  WS-Month             pic 99.
014500         05  filler               pic x.
014600         05  WS-Year              pic 9(4).
014700     03  WS-USA   redefines WS-Date.
014800         05  WS-USA-Month         pic 99.
014900         05  filler               pic x.
015000         05  WS-USA-Days          pic 99.
015100         05  filler               pic x.
015200         05  filler               pic 9(4).
015300     03  WS-Intl  redefines WS-Date.
015400         05  WS-Intl-Year         pic 9(4).
015500         05  filler               pic x.
015600         05  WS-Intl-Month        pic 99.
015700         05  filler               pic x.
015800         05  WS-Intl-Days         pic 99.
015900*
016000 01  Error-Messages.
016100     03  CV010    pic x(41) value
016200         "CV010 Unable to open Covid daily files -".
016300     03  CV011    pic x(38) value
016400         "CV011 Unable to open run control file".
016500*
016600 01  Error-Code               pic 999.
016700*
016800 procedure division.
016900*===================
017000*
017100 AA000-Main                  section.
017200*************************************
017300*
017400     perform  AA010-Open-Files.
017500     perform  AA020-Read-Run-Ctl.
017600     perform  AA050-Cleanse-Covid until WS-Eof.
017700     perform  AA090-Update-Run-Ctl.
017800*
017900     close    Cv-Covid-In-File
018000              Cv-Covid-Clean-File
018100              Cv-Run-Ctl-File.
018200*
018300 AA000-Exit.
018400     stop     run.
018500*
018600 AA010-Open-Files                section.
018700*****************************************
018800*
018900     open     input  Cv-Covid-In-File.
019000     open     output Cv-Covid-Clean-File.
019100     if       Cv-Covid-In-Status not = "00"
019200        or    Cv-Covid-Cln-Status not = "00"
019300              display CV010
019400              move    1 to Error-Code
019500              go      to AA000-Exit
019600     end-if.
019700*
019800     open     i-o    Cv-Run-Ctl-File.
019900     if       Cv-Run-Ctl-Status not = "00"
020000              display CV011
020100              move    1 to Error-Code
020200              go      to AA000-Exit
020300     end-if.
020400*
020500 AA010-Exit.
020600     exit     section.
020700*
020800 AA020-Read-Run-Ctl              section.
020900*****************************************
021000*
021100     move     1  to Cv-Run-Rrn.
021200     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
021300*
021400     read     Cv-Covid-In-File next record
021500              at end
021600                       set  WS-Eof to true
021700     end-read.
021800*
021900 AA020-Exit.
022000     exit     section.
022100*
022200 AA050-Cleanse-Covid             section.
022300*****************************************
022400*
022500     add      1 to WS-Rec-Cnt-In.
022600*
022700     if       CI-Date < CV-Covid-Min-Date
022800              move CI-Date to CV-Covid-Min-Date.
022900     if       CI-Date > CV-Covid-Max-Date
023000              move CI-Date to CV-Covid-Max-Date.
023100*
023200     if       CI-Country not = WS-Prev-Country
023300              move  zero        to WS-Buf-Cnt
023400              move  zero        to WS-New-Cases
023500              move  zero        to WS-New-Deaths
023600              move  CI-Country  to WS-Prev-Country
023700     else
023800              subtract WS-Prev-Cases  from CI-Cases
023900                                       giving WS-New-Cases
024000              subtract WS-Prev-Deaths from CI-Deaths
024100                                       giving WS-New-Deaths
024200     end-if.
024300*
024400     move     CI-Cases  to WS-Prev-Cases.
024500     move     CI-Deaths to WS-Prev-Deaths.
024600*
024700     perform  ZZ055-Roll-7Day-Avg.
024800     perform  ZZ060-Calc-Cfr.
024900*
025000     move     CI-Date        to CC-Date9.
025100     move     CI-Country     to CC-Country.
025200     move     CI-Cases       to CC-Cases.
025300     move     CI-Deaths      to CC-Deaths.
025400     move     CI-Recovered   to CC-Recovered.
025500     move     WS-New-Cases   to CC-New-Cases.
025600     move     WS-New-Deaths  to CC-New-Deaths.
025700*
025800     write    CV-Covid-Clean-Record.
025900     add      1 to WS-Rec-Cnt-Out.
026000*
026100     read     Cv-Covid-In-File next record
026200              at end
026300                       set  WS-Eof to true
026400     end-read.
026500*
026600 AA050-Exit.
026700     exit     section.
026800*
026900 ZZ055-Roll-7Day-Avg             section.
027000*****************************************
027100*
027200* Shift the buffer down one slot once it is full, then post the
027300* current day into the last slot used.  Average divides by the
027400* number of days actually held, never a fixed 7 (min_periods=1).
027500*
027600     if       WS-Buf-Cnt < 7
027700              add  1 to WS-Buf-Cnt
027800     else
027900              perform varying WS-Sub from 1 by 1
028000                        until WS-Sub > 6
028100                        move  WS-Buf-Entry (WS-Sub + 1)
028200                                       to WS-Buf-Entry (WS-Sub)
028300              end-perform
028400     end-if.
028500*
028600     move     WS-New-Cases  to WS-Buf-New-Cases  (WS-Buf-Cnt).
028700     move     WS-New-Deaths to WS-Buf-New-Deaths (WS-Buf-Cnt).
028800*
028900     move     zero to WS-Sum-Cases WS-Sum-Deaths.
029000     perform  varying WS-Sub from 1 by 1
029100               until WS-Sub > WS-Buf-Cnt
029200               add   WS-Buf-New-Cases  (WS-Sub) to WS-Sum-Cases
029300               add   WS-Buf-New-Deaths (WS-Sub) to WS-Sum-Deaths
029400     end-perform.
029500*
029600     compute  CC-Cases-7Avg  rounded =
029700              WS-Sum-Cases  / WS-Buf-Cnt.
029800     compute  CC-Deaths-7Avg rounded =
029900              WS-Sum-Deaths / WS-Buf-Cnt.
030000*
030100 ZZ055-Exit.
030200     exit     section.
030300*
030400 ZZ060-Calc-Cfr                  section.
030500*****************************************
030600*
030700     if       CI-Cases = zero
030800              move  zero to CC-Cfr
030900     else
031000              compute CC-Cfr rounded =
031100                      (CI-Deaths / CI-Cases) * 100
031200     end-if.
031300*
031400 ZZ060-Exit.
031500     exit     section.
031600*
031700 AA090-Update-Run-Ctl            section.
031800*****************************************
031900*
032000     move     WS-Rec-Cnt-In  to CV-Cnt-Covid-In-Rd.
032100     move     WS-Rec-Cnt-Out to CV-Cnt-Covid-Cln-Wr.
032200     rewrite  CV-Run-Control-Record.
032300*
032400 AA090-Exit.
032500     exit     section.
032600*

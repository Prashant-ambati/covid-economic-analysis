000100* Fd for the statistics summary file.
000200 fd  Cv-Stats-File
000300     record contains 76 characters.
000400 copy "wscvsta.cob".
000500*

000100********************************************
000200*                                          *
000300*  Record Definition For Country/Month    *
000400*       Merged File                        *
000500*     Uses Mg-Country + Mg-Month as key,   *
000600*     output of CV030                      *
000700********************************************
000800*  File size 108 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 05/05/26 vbc - Created for CV090 project.
001300* 08/05/26 vbc - Split epidemic and economic figures into two
001400*                blocks, same shape as the old His-Qtd/His-Ytd
001500*                split, easier to read on a dump.
001600*
001700 01  CV-Merged-Record.
001800     03  MG-Country            pic x(20).
001900     03  MG-Month              pic 9(6)       comp.
002000     03  MG-Covid-Block.
002100         05  MG-Cases          pic 9(10)      comp.
002200         05  MG-Deaths         pic 9(9)       comp.
002300         05  MG-New-Cases      pic s9(10)     comp.
002400         05  MG-New-Deaths     pic s9(9)      comp.
002500         05  MG-Cases-7Avg     pic s9(9)v9(2) comp-3.
002600         05  MG-Deaths-7Avg    pic s9(8)v9(2) comp-3.
002700         05  MG-Cfr            pic s9(3)v9(4) comp-3.
002800     03  MG-Econ-Block.
002900         05  MG-Gdp            pic s9(3)v9(4) comp-3.
003000         05  MG-Unemp          pic s9(3)v9(4) comp-3.
003100         05  MG-Infl           pic s9(3)v9(4) comp-3.
003200         05  MG-Gdp-Chg        pic s9(7)v9(4) comp-3.
003300         05  MG-Unemp-Chg      pic s9(7)v9(4) comp-3.
003400         05  MG-Infl-Chg       pic s9(7)v9(4) comp-3.
003500     03  filler                pic x(13).
003600*

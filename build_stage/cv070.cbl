000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*            Export / Selection & Database Statistics          *
000500*                                                               *
000600*         Uses RW (Report Writer for prints)                   *
000700*                                                               *
000800****************************************************************
000900*
001000 identification          division.
001100*================================
001200*
001300     program-id.       cv070.
001400*
001500*    Author.           V B Coen, 25/06/26.
001600*    Installation.     Applewood Computers.
001700*    Date-Written.     25/06/1988.
001800*    Date-Compiled.
001900*    Security.         Copyright (C) 1988-2026, V B Coen.
002000*                       Distributed under the GNU General
002100*                       Public License.  See file COPYING.
002200*
002300*    Remarks.          Last piece of the nightly suite - always
002400*                      runs after CV090 so it can lay Section 4
002500*                      down as the tail of RPTOUT.  Also serves
002600*                      as the on-demand data-selection tool: a
002700*                      country and/or date filter picks records
002800*                      out of COVIDCLN, ECONCLN and MERGEOUT and
002900*                      copies them to EXPORTOUT.  An empty
003000*                      selection is flagged as an error.
003100*
003200*                      Semi-sourced from Basic code from pyrgstr.
003300*
003400*    Version.          See Prog-Name In Ws.
003500*
003600*    Called Modules.
003700*                      None.
003800*
003900*    Files used.
004000*                      COVIDCLN.  Enriched daily feed, input.
004100*                      ECONCLN.   Enriched monthly feed, input.
004200*                      MERGEOUT.  Country/month merge, input.
004300*                      EXPORTOUT. Selection output, output.
004400*                      RPTOUT.    Summary print, extended.
004500*                      CVRUNCTL.  Run control, read only.
004600*
004700*    Error messages used.
004800*                      CV070 - 73.
004900*
005000* Changes:
005100* 25/06/26 vbc - 1.0.00 Created - Started coding from pyrgstr.
005200* 30/06/26 vbc      .01 Record counts and date ranges for Section
005300*                       4 taken straight from CVRUNCTL rather than
005400*                       re-scanned - the totals are already right
005500*                       by the time this step runs - ticket CV-27.
005600* 03/07/26 vbc      .02 Y2K review - no 2-digit years anywhere in
005700*                       this program.
005800*
005900*
006000************************************************************
006100*
006200* Copyright Notice.
006300* ****************
006400*
006500* This program is part of the Applewood Computers batch reporting
006600* suite and is Copyright (c) V B Coen, 1988-2026 and later.
006700*
006800* Distributed under the terms of the GNU General Public License,
006900* version 3 and later, for personal and in-house business use;
007000* repackaging or resale requires the copyright holder's consent.
007100*
007200* Distributed in the hope that it will be useful but WITHOUT ANY
007300* WARRANTY, without even the implied warranty of MERCHANTABILITY
007400* or FITNESS FOR A PARTICULAR PURPOSE.
007500*
007600************************************************************
007700*
007800 environment             division.
007900*================================
008000*
008100 configuration           section.
008200 special-names.
008300     C01                 is TOP-OF-FORM
008400     class NUMERIC-DATE  is "0123456789".
008500*
008600 input-output            section.
008700 file-control.
008800     copy   "selcvcvc.cob".
008900     copy   "selcvegc.cob".
009000     copy   "selcvmrg.cob".
009100     copy   "selcvexp.cob".
009200     copy   "selcvrpt.cob".
009300     copy   "selcvrun.cob".
009400*
009500 data                    division.
009600*================================
009700*
009800 file                    section.
009900     copy   "fdcvcvc.cob".
010000     copy   "fdcvegc.cob".
010100     copy   "fdcvmrg.cob".
010200     copy   "fdcvexp.cob".
010300     copy   "fdcvrun.cob".
010400*
010500 fd  Cv-Print-File
010600     reports are Cv-Dbstat-Report.
010700*
010800 working-storage         section.
010900*-------------------------------
011000 77  Prog-Name         pic x(15) value "CV070 (1.0.02)".
011100*
011200 01  WS-Data.
011300     03  Cv-Covid-Cln-Status      pic xx.
011400     03  Cv-Econ-Cln-Status       pic xx.
011500     03  Cv-Merged-Status         pic xx.
011600     03  Cv-Export-Status         pic xx.
011700     03  Cv-Print-Status          pic xx.
011800     03  Cv-Run-Ctl-Status        pic xx.
011900     03  Cv-Run-Rrn               pic 9(4)   comp.
012000     03  WS-Page-Lines            binary-char unsigned value 56.
012100     03  WS-Export-Cnt            pic 9(9)   comp value zero.
012200     03  WS-Any-Filter-Sw         pic x      value "N".
012300         88  WS-Any-Filter        value "Y".
012400*
012500* One flat line per selected record - country/date always in the
012600* same two columns, the rest of the line carries whichever set of
012700* figures came from the store that record was read from.
012800*
012900 01  WS-Export-Line.
013000     03  WSX-Store                pic x(9)   value spaces.
013100     03  WSX-Country              pic x(20)  value spaces.
013200     03  WSX-Date                 pic 9(8)   value zero.
013300     03  WSX-Figures              pic x(90)  value spaces.
013400*
013500 01  WS-Rpt-Line.
013600     03  WS-Rpt-Label             pic x(30)  value spaces.
013700     03  WS-Rpt-Num               pic 9(10)  comp.
013800     03  WS-Rpt-Date-From         pic 9(8)   comp.
013900     03  WS-Rpt-Date-To           pic 9(8)   comp.
014000*
014100 01  WSD-Time.
014200     03  WSD-hh                   pic 99.
014300     03  filler                   pic x value ":".
014400     03  WSD-mm                   pic 99.
014500     03  filler                   pic x value ":".
014600     03  WSD-ss                   pic 99.
014700*
014800 01  WS-Date-Formats.
014900     03  WS-Date                  pic x(10)  value spaces.
015000     03  WS-UK    redefines WS-Date.
015100         05  WS-Days              pic 99.
015200         05  filler               pic x.
015300         05  WS-Month             pic 99.
015400         05  filler               pic x.
015500         05  WS-Year              pic 9(4).
015600     03  WS-USA   redefines WS-Date.
015700         05  WS-USA-Month         pic 99.
015800         05  filler               pic x.
015900         05  WS-USA-Days          pic 99.
016000         05  filler               pic x.
016100         05  filler               pic 9(4).
016200     03  WS-Intl  redefines WS-Date.
016300         05  WS-Intl-Year         pic 9(4).
016400         05  filler               pic x.
016500         05  WS-Intl-Month        pic 99.
016600         05  filler               pic x.
016700         05  WS-Intl-Days         pic 99.
016800*
016900 01  Error-Messages.
017000     03  CV070   pic x(35) value
017100         "CV070 Unable to open select files -".
017200     03  CV071   pic x(35) value
017300         "CV071 Unable to open export files -".
017400     03  CV072   pic x(40) value
017500         "CV072 Selection produced no records at".
017600     03  CV073   pic x(38) value
017700         "CV073 all - country/date combination.".
017800*
017900 01  Error-Code               pic 999.
018000*
018100 linkage                 section.
018200*================================
018300*
018400 01  CV-Select-Parms.
018500     03  CV-Select-Country        pic x(20).
018600     03  CV-Select-Date-From      pic 9(8)   comp.
018700     03  CV-Select-Date-To        pic 9(8)   comp.
018800*
018900 Report section.
019000****************
019100*
019200 RD  Cv-Dbstat-Report
019300     Page Limit   WS-Page-Lines
019400     Heading      1
019500     First Detail 5
019600     Last  Detail WS-Page-Lines.
019700*
019800 01  Cv-Dbstat-Head  Type Page Heading.
019900     03  line  1.
020000         05  col   1     pic x(15)   source Prog-Name.
020100         05  col  40     pic x(35)   value
020200             "Section 4 - Database Statistics".
020300         05  col 122     pic x(8)    source WSD-Time.
020400     03  line  3.
020500         05  col   1                 value "Store".
020600         05  col  20                 value "Records".
020700         05  col  35                 value "Min Date".
020800         05  col  48                 value "Max Date".
020900*
021000 01  Dbstat-Detail type is detail.
021100     03  line + 1.
021200         05  col   1     pic x(30)         source WS-Rpt-Label.
021300         05  col  20     pic zzzzzzzzz9    source WS-Rpt-Num.
021400         05  col  35     pic 9(8)    source WS-Rpt-Date-From.
021500         05  col  48     pic 9(8)    source WS-Rpt-Date-To.
021600*
021700 procedure division using CV-Select-Parms.
021800*==========================================
021900*
022000 AA000-Main                  section.
022100*************************************
022200*
022300     move     CURRENT-DATE (9:2)  to  WSD-hh.
022400     move     CURRENT-DATE (11:2) to  WSD-mm.
022500     move     CURRENT-DATE (13:2) to  WSD-ss.
022600*
022700     if       CV-Select-Country not = spaces
022800        or    CV-Select-Date-From not = zero
022900        or    CV-Select-Date-To   not = zero
023000              set WS-Any-Filter to true.
023100*
023200     perform  AA010-Open-Files.
023300*
023400     if       WS-Any-Filter
023500              perform  AA050-Select-Export
023600              perform  AA055-Check-Export.
023700*
023800     open     extend Cv-Print-File.
023900     initiate Cv-Dbstat-Report.
024000     perform  AA070-Report-Db-Stats.
024100     terminate Cv-Dbstat-Report.
024200     close    Cv-Print-File.
024300*
024400     close    Cv-Covid-Clean-File
024500              Cv-Econ-Clean-File
024600              Cv-Merged-File
024700              Cv-Run-Ctl-File.
024800     if       WS-Any-Filter
024900              close Cv-Export-File.
025000*
025100 AA000-Exit.
025200     goback.
025300*
025400 AA010-Open-Files                section.
025500*****************************************
025600*
025700     open     input  Cv-Covid-Clean-File
025800                      Cv-Econ-Clean-File
025900                      Cv-Merged-File.
026000     if       Cv-Covid-Cln-Status not = "00"
026100        or    Cv-Econ-Cln-Status  not = "00"
026200        or    Cv-Merged-Status    not = "00"
026300              display CV070
026400              move    1 to Error-Code
026500              go      to AA000-Exit
026600     end-if.
026700*
026800     open     input  Cv-Run-Ctl-File.
026900     move     1  to Cv-Run-Rrn.
027000     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
027100*
027200     if       WS-Any-Filter
027300              open output Cv-Export-File
027400              if   Cv-Export-Status not = "00"
027500                   display CV071
027600                   move    1 to Error-Code
027700                   go      to AA000-Exit
027800              end-if.
027900*
028000 AA010-Exit.
028100     exit     section.
028200*
028300 AA050-Select-Export             section.
028400*****************************************
028500*
028600     move     zero to WS-Export-Cnt.
028700*
028800* Covid store - both filters apply directly off the record.
028900*
029000     perform  forever
029100              read     Cv-Covid-Clean-File next record
029200                       at end
029300                                exit perform
029400              end-read
029500              if       (CV-Select-Country = spaces
029600                        or CC-Country = CV-Select-Country)
029700                 and   (CV-Select-Date-From = zero
029800                        or CC-Date9 not < CV-Select-Date-From)
029900                 and   (CV-Select-Date-To = zero
030000                        or CC-Date9 not > CV-Select-Date-To)
030100                       move "COVIDCLN" to WSX-Store
030200                       move CC-Country to WSX-Country
030300                       move CC-Date9   to WSX-Date
030400                       move spaces     to WSX-Figures
030500                       string CC-Cases      delimited size
030600                              " " delimited size
030700                              CC-Deaths     delimited size
030800                              " " delimited size
030900                              CC-New-Cases  delimited size
031000                              into WSX-Figures
031100                       write CV-Export-Record from WS-Export-Line
031200                       add   1 to WS-Export-Cnt
031300              end-if
031400     end-perform.
031500*
031600* Economic store carries no country field, so it is only excluded
031700* by the country filter when that filter was supplied at all.
031800*
031900     if       CV-Select-Country = spaces
032000              perform  forever
032100                       read     Cv-Econ-Clean-File next record
032200                                at end
032300                                         exit perform
032400                       end-read
032500                       if       (CV-Select-Date-From = zero
032600                                 or EC-Date9 not <
032650                                    CV-Select-Date-From)
032700                          and   (CV-Select-Date-To = zero
032800                                 or EC-Date9 not >
032850                                    CV-Select-Date-To)
032900                                move "ECONCLN"  to WSX-Store
033000                                move spaces     to WSX-Country
033100                                move EC-Date9   to WSX-Date
033200                                move spaces     to WSX-Figures
033300                                string EC-Gdp   delimited size
033400                                       " " delimited size
033500                                       EC-Unemp delimited size
033600                                       " " delimited size
033700                                       EC-Infl  delimited size
033800                                       into WSX-Figures
033900                                write CV-Export-Record
034000                                      from WS-Export-Line
034100                                add   1 to WS-Export-Cnt
034200                       end-if
034300              end-perform.
034400*
034500* Merged store carries no day, only a month key, so the date
034600* filter does not apply to it - country only.
034700*
034800     perform  forever
034900              read     Cv-Merged-File next record
035000                       at end
035100                                exit perform
035200              end-read
035300              if       CV-Select-Country = spaces
035400                 or    MG-Country = CV-Select-Country
035500                       move "MERGEOUT" to WSX-Store
035600                       move MG-Country to WSX-Country
035700                       move zero       to WSX-Date
035800                       move spaces     to WSX-Figures
035900                       string MG-Cases     delimited size
036000                              " " delimited size
036100                              MG-New-Cases delimited size
036200                              into WSX-Figures
036300                       write CV-Export-Record from WS-Export-Line
036400                       add   1 to WS-Export-Cnt
036500              end-if
036600     end-perform.
036700*
036800 AA050-Exit.
036900     exit     section.
037000*
037100 AA055-Check-Export               section.
037200******************************************
037300*
037400     if       WS-Export-Cnt = zero
037500              display CV072
037600              display CV073
037700              move    2 to Error-Code.
037800*
037900 AA055-Exit.
038000     exit     section.
038100*
038200 AA070-Report-Db-Stats           section.
038300*****************************************
038400*
038500     move     "Covid Cleansed Records"   to WS-Rpt-Label.
038600     move     CV-Cnt-Covid-Cln-Wr        to WS-Rpt-Num.
038700     move     CV-Covid-Min-Date          to WS-Rpt-Date-From.
038800     move     CV-Covid-Max-Date          to WS-Rpt-Date-To.
038900     generate Dbstat-Detail.
039000*
039100     move     "Econ Cleansed Records"    to WS-Rpt-Label.
039200     move     CV-Cnt-Econ-Cln-Wr         to WS-Rpt-Num.
039300     move     CV-Econ-Min-Date           to WS-Rpt-Date-From.
039400     move     CV-Econ-Max-Date           to WS-Rpt-Date-To.
039500     generate Dbstat-Detail.
039600*
039700     move     "Country/Month Merged Recs" to WS-Rpt-Label.
039800     move     CV-Cnt-Merged-Wr           to WS-Rpt-Num.
039900     move     zero                       to WS-Rpt-Date-From
040000                                              WS-Rpt-Date-To.
040100     generate Dbstat-Detail.
040200*
040300 AA070-Exit.
040400     exit     section.
040500*

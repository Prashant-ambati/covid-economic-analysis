000100* Select clause for the ad-hoc export/selection file.
000200 select  Cv-Export-File     assign       "EXPORTOUT"
000300                             organization line sequential
000400                             status       Cv-Export-Status.
000500*

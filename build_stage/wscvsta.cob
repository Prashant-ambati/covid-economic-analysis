000100********************************************
000200*                                          *
000300*  Record Definition For Statistics       *
000400*          Summary File                    *
000500*     One record per run, line sequential *
000600*     output of CV090                      *
000700********************************************
000800*  File size 76 bytes.
000900*
001000* 06/05/26 vbc - Created for CV090 project.
001100*
001200 01  CV-Stats-Record.
001300     03  ST-Total-Cases        pic 9(10).
001400     03  ST-Total-Deaths       pic 9(9).
001500     03  ST-Avg-New-Cases      pic s9(9)v9(2).
001600     03  ST-Avg-New-Deaths     pic s9(8)v9(2).
001700     03  ST-Avg-Cfr            pic s9(3)v9(4).
001800     03  ST-Avg-Gdp            pic s9(3)v9(4).
001900     03  ST-Avg-Unemp          pic s9(3)v9(4).
002000     03  ST-Avg-Infl           pic s9(3)v9(4).
002100     03  ST-Gdp-Volatility     pic s9(3)v9(4).
002200     03  ST-Data-Points        pic 9(7).
002300     03  filler                pic x(06).
002400*

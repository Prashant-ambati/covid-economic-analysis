000100* Fd for the ad-hoc trend listing print file.
000200 fd  Cv-Trend-File
000300     record contains 132 characters.
000400 01  Cv-Trend-Record         pic x(132).
000500*

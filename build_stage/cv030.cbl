000100****************************************************************
000200*                                                               *
000300*                 Covid / Economic Indicators                  *
000400*              Monthly  Aggregation  And  Merge                *
000500*         Rolls the daily Covid feed up to country/month       *
000600*         level, joins it to the matching economic month       *
000700*         and prints the merge control-break listing           *
000800*                                                               *
000900****************************************************************
001000*
001100 identification          division.
001200*================================
001300*
001400     program-id.         cv030.
001500*
001600*    Author.             V B Coen, 8/05/26.
001700*    Installation.       Applewood Computers.
001800*    Date-Written.       08/05/1988.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1988-2026, V B Coen.
002100*                         Distributed under the GNU General
002200*                         Public License.  See file COPYING.
002300*
002400*    Remarks.            Fourth step of the nightly suite.
002500*                        This uses RW (Report Writer for prints)
002600*
002700*                        Loads ECONCLN into a small in-memory
002800*                        table keyed by month, then reads
002900*                        COVIDCLN (still sorted country/date)
003000*                        rolling each country/month group up to
003100*                        one MERGEOUT record.  A group with no
003200*                        matching economic month is dropped -
003300*                        an inner join, same as the source.
003400*
003500*    Version.            See Prog-Name in Ws.
003600*
003700*    Called modules.     None.
003800*
003900*    Files used.
004000*                        COVIDCLN.  Enriched daily feed, input.
004100*                        ECONCLN.   Enriched monthly feed, input.
004200*                        MERGEOUT.  Country/month merge, output.
004300*                        RPTOUT.    Summary print, opened fresh
004400*                                   here, extended later by
004500*                                   CV070 and CV090.
004600*                        CVRUNCTL.  Run control, updated.
004700*
004800*    Error messages used.
004900*                        CV030, CV031.
005000*
005100* Changes:
005200* 08/05/26 vbc - 1.0.00 Created - Started coding from vacprint.
005300* 15/05/26 vbc - 1.0.01 Econ lookup changed from a re-read of
005400*                       ECONCLN per group (far too slow once the
005500*                       Covid feed grew past a handful of
005600*                       countries) to a table load with SEARCH
005700*                       ALL - ticket CV-11.
005800* 21/05/26 vbc      .02 Group flush at end of file was being
005900*                       skipped when the last country had only
006000*                       one month - moved the flush test outside
006100*                       the main read loop.
006200* 03/06/26 vbc      .03 Y2K review - month key built as
006300*                       Ccyy * 100 + Mm, no 2-digit years used.
006400*
006500*
006600************************************************************
006700*
006800* Copyright Notice.
006900* ****************
007000*
007100* This program is part of the Applewood Computers batch reporting
007200* suite and is Copyright (c) V B Coen, 1988-2026 and later.
007300*
007400* Distributed under the terms of the GNU General Public License,
007500* version 3 and later, for personal and in-house business use;
007600* repackaging or resale requires the copyright holder's consent.
007700*
007800* Distributed in the hope that it will be useful but WITHOUT ANY
007900* WARRANTY, without even the implied warranty of MERCHANTABILITY
008000* or FITNESS FOR A PARTICULAR PURPOSE.
008100*
008200************************************************************
008300*
008400 environment             division.
008500*================================
008600*
008700 configuration           section.
008800 special-names.
008900     C01                 is TOP-OF-FORM
009000     class NUMERIC-DATE  is "0123456789".
009100*
009200 input-output            section.
009300 file-control.
009400     copy   "selcvcvc.cob".
009500     copy   "selcvegc.cob".
009600     copy   "selcvmrg.cob".
009700     copy   "selcvrpt.cob".
009800     copy   "selcvrun.cob".
009900*
010000 data                    division.
010100*================================
010200*
010300 file                    section.
010400     copy   "fdcvcvc.cob".
010500     copy   "fdcvegc.cob".
010600     copy   "fdcvmrg.cob".
010700     copy   "fdcvrun.cob".
010800*
010900 fd  Cv-Print-File
011000     reports are Cv-Merge-Report.
011100*
011200 working-storage         section.
011300*-------------------------------
011400 77  Prog-Name           pic x(15) value "CV030 (1.0.03)".
011500*
011600 01  WS-Data.
011700     03  WS-Eof-Sw                pic x      value "N".
011800         88  WS-Eof               value "Y".
011900     03  WS-First-Rec-Sw          pic x      value "Y".
012000         88  WS-First-Rec         value "Y".
012100     03  WS-Group-Pending-Sw      pic x      value "N".
012200         88  WS-Group-Pending     value "Y".
012300     03  WS-Found-Sw              pic x      value "N".
012400         88  WS-Found             value "Y".
012500     03  WS-Page-Lines            binary-char unsigned value 56.
012600     03  WS-Rec-Cnt-In            pic 9(7)   comp.
012700     03  WS-Rec-Cnt-Out           pic 9(7)   comp.
012800     03  Cv-Covid-Cln-Status      pic xx.
012900     03  Cv-Econ-Cln-Status       pic xx.
013000     03  Cv-Merged-Status         pic xx.
013100     03  Cv-Print-Status          pic xx.
013200     03  Cv-Run-Ctl-Status        pic xx.
013300     03  Cv-Run-Rrn               pic 9(4)   comp.
013400*
013500 01  WS-Curr-Month                pic 9(6)   comp.
013600*
013700 01  WS-Grp-Data.
013800     03  WS-Grp-Country           pic x(20).
013900     03  WS-Grp-Month             pic 9(6)       comp.
014000     03  WS-Grp-Cases             pic 9(10)      comp.
014100     03  WS-Grp-Deaths            pic 9(9)       comp.
014200     03  WS-Grp-New-Cases-Sum     pic s9(11)     comp.
014300     03  WS-Grp-New-Deaths-Sum    pic s9(10)     comp.
014400     03  WS-Grp-Cases-7Avg-Sum    pic s9(11)v9(2) comp-3.
014500     03  WS-Grp-Deaths-7Avg-Sum   pic s9(10)v9(2) comp-3.
014600     03  WS-Grp-Cfr-Sum           pic s9(9)v9(4) comp-3.
014700     03  WS-Grp-Days-Cnt          pic 9(3)       comp.
014800*
014900 01  WS-Merge-Fields.
015000     03  WS-Mean-Cases-7Avg       pic s9(9)v9(2) comp-3.
015100     03  WS-Mean-Deaths-7Avg      pic s9(8)v9(2) comp-3.
015200     03  WS-Mean-Cfr              pic s9(3)v9(4) comp-3.
015300*
015400 01  WS-Rpt-Data.
015500     03  WS-Rpt-Country           pic x(20).
015600     03  WS-Rpt-Month             pic 9(6).
015700     03  WS-Rpt-Cases             pic 9(10).
015800     03  WS-Rpt-Deaths            pic 9(9).
015900     03  WS-Rpt-New-Cases         pic s9(10).
016000     03  WS-Rpt-New-Deaths        pic s9(9).
016100     03  WS-One                   pic 9          value 1.
016200*
016300 01  WS-Econ-Table.
016400     03  WS-Econ-Cnt              pic 9(4)   comp value zero.
016500     03  WS-Econ-Entry occurs 1 to 600 times
016600                        depending on WS-Econ-Cnt
016700                        ascending key WS-Econ-Month
016800                        indexed by WS-Econ-Idx.
016900         05  WS-Econ-Month        pic 9(6)       comp.
017000         05  WS-Econ-Gdp          pic s9(3)v9(4) comp-3.
017100         05  WS-Econ-Unemp        pic s9(3)v9(4) comp-3.
017200         05  WS-Econ-Infl         pic s9(3)v9(4) comp-3.
017300         05  WS-Econ-Gdp-Chg      pic s9(7)v9(4) comp-3.
017400         05  WS-Econ-Unemp-Chg    pic s9(7)v9(4) comp-3.
017500         05  WS-Econ-Infl-Chg     pic s9(7)v9(4) comp-3.
017600*
017700* Local date-format work area, house convention (see cv010).
017800*
017900 01  WS-Date-Formats.
018000     03  WS-Date                  pic x(10)  value spaces.
018100     03  WS-UK    redefines WS-Date.
018200         05  WS-Days              pic 99.
018300         05  filler               pic x.
018400         05  WS-Month             pic 99.
018500         05  filler               pic x.
018600         05  WS-Year              pic 9(4).
018700     03  WS-USA   redefines WS-Date.
018800         05  WS-USA-Month         pic 99.
018900         05  filler               pic x.
019000         05  WS-USA-Days          pic 99.
019100         05  filler               pic x.
019200         05  filler               pic 9(4).
019300     03  WS-Intl  redefines WS-Date.
019400         05  WS-Intl-Year         pic 9(4).
019500         05  filler               pic x.
019600         05  WS-Intl-Month        pic 99.
019700         05  filler               pic x.
019800         05  WS-Intl-Days         pic 99.
019900*
020000 01  WSD-Time.
020100     03  WSD-hh                   pic 99.
020200     03  filler                   pic x value ":".
020300     03  WSD-mm                   pic 99.
020400     03  filler                   pic x value ":".
020500     03  WSD-ss                   pic 99.
020600*
020700 01  Error-Messages.
020800     03  CV030    pic x(37) value
020900         "CV030 Unable to open merge files -".
021000     03  CV031    pic x(38) value
021100         "CV031 Unable to open run control file".
021200*
021300 01  Error-Code               pic 999.
021400*
021500 Report section.
021600****************
021700*
021800 RD  Cv-Merge-Report
021900     controls     WS-Rpt-Country
022000     Page Limit   WS-Page-Lines
022100     Heading      1
022200     First Detail 5
022300     Last  Detail WS-Page-Lines.
022400*
022500 01  Cv-Merge-Head  Type Page Heading.
022600     03  line  1.
022700         05  col   1     pic x(15)   source Prog-Name.
022800         05  col  40     pic x(48)   value
022900             "Covid / Economic Indicators - Monthly Merge".
023000         05  col 122     pic x(8)    source WSD-Time.
023100     03  line  2.
023200         05  col  40     pic x(30)   value
023300             "Country / Month  Control Break".
023400         05  col 124     pic x(5)    value "Page ".
023500         05  col 129     pic zz9     source Page-Counter.
023600     03  line  5.
023700         05  col   1                 value "Country".
023800         05  col  25                 value "Month".
023900         05  col  35                 value "Cases".
024000         05  col  50                 value "Deaths".
024100         05  col  65                 value "New Cases".
024200         05  col  80                 value "New Deaths".
024300*
024400 01  Cv-Merge-Detail type is detail.
024500     03  line + 1.
024600         05  col   1     pic x(20)         source WS-Rpt-Country.
024700         05  col  25     pic 999999         source WS-Rpt-Month.
024800         05  col  33     pic zzzzzzzzz9     source WS-Rpt-Cases.
024900         05  col  48     pic zzzzzzzz9      source WS-Rpt-Deaths.
025000         05 col 63  pic +zzzzzzzzz9 source WS-Rpt-New-Cases.
025100         05 col 79  pic +zzzzzzzz9  source WS-Rpt-New-Deaths.
025200*
025300 01  type control footing WS-Rpt-Country line plus 2.
025400     03  col   1         pic x(20)         source WS-Rpt-Country.
025500     03 col 22  pic x(18) value "- Months Merged :".
025600     03  col  41         pic zz9           sum WS-One.
025700     03 col 50  pic x(18) value "Total New Cases :".
025800     03  col  69         pic +zzzzzzzzzz9  sum WS-Rpt-New-Cases.
025900     03 col 85  pic x(19) value "Total New Deaths:".
026000     03  col 105         pic +zzzzzzzzz9   sum WS-Rpt-New-Deaths.
026100*
026200 procedure division.
026300*===================
026400*
026500 AA000-Main                  section.
026600*************************************
026700*
026800     move     CURRENT-DATE (9:2)  to  WSD-hh.
026900     move     CURRENT-DATE (11:2) to  WSD-mm.
027000     move     CURRENT-DATE (13:2) to  WSD-ss.
027100*
027200     perform  AA010-Open-Files.
027300     perform  AA020-Load-Econ-Table.
027400     perform  AA030-Read-Run-Ctl.
027500*
027600     open     output Cv-Print-File.
027700     initiate Cv-Merge-Report.
027800*
027900     perform  AA040-Read-Covid.
028000     perform  AA050-Aggregate-Covid until WS-Eof.
028100     if       WS-Group-Pending
028200              perform AA060-Merge-Econ
028300     end-if.
028400*
028500     terminate Cv-Merge-Report.
028600     close    Cv-Print-File.
028700*
028800     perform  AA099-Update-Run-Ctl.
028900     close    Cv-Covid-Clean-File
029000              Cv-Econ-Clean-File
029100              Cv-Merged-File
029200              Cv-Run-Ctl-File.
029300*
029400 AA000-Exit.
029500     stop     run.
029600*
029700 AA010-Open-Files                section.
029800*****************************************
029900*
030000     open     input  Cv-Covid-Clean-File
030100                      Cv-Econ-Clean-File.
030200     open     output Cv-Merged-File.
030300     if       Cv-Covid-Cln-Status not = "00"
030400        or    Cv-Econ-Cln-Status  not = "00"
030500        or    Cv-Merged-Status    not = "00"
030600              display CV030
030700              move    1 to Error-Code
030800              go      to AA000-Exit
030900     end-if.
031000*
031100     open     i-o    Cv-Run-Ctl-File.
031200     if       Cv-Run-Ctl-Status not = "00"
031300              display CV031
031400              move    1 to Error-Code
031500              go      to AA000-Exit
031600     end-if.
031700*
031800 AA010-Exit.
031900     exit     section.
032000*
032100 AA020-Load-Econ-Table           section.
032200*****************************************
032300*
032400     perform  varying WS-Econ-Cnt from zero by 1
032500               until  Cv-Econ-Cln-Status = "10"
032600              read     Cv-Econ-Clean-File next record
032700                       at end
032800                                move "10" to Cv-Econ-Cln-Status
032900                                exit perform cycle
033000              end-read
033100              add      1 to WS-Econ-Cnt
033200              compute  WS-Econ-Month (WS-Econ-Cnt) =
033300                       (EC-Date-Ccyy * 100) + EC-Date-Mm
033400              move    EC-Gdp    to WS-Econ-Gdp   (WS-Econ-Cnt)
033500              move    EC-Unemp  to WS-Econ-Unemp (WS-Econ-Cnt)
033600              move    EC-Infl   to WS-Econ-Infl  (WS-Econ-Cnt)
033700           move EC-Gdp-Chg   to WS-Econ-Gdp-Chg   (WS-Econ-Cnt)
033800           move EC-Unemp-Chg to WS-Econ-Unemp-Chg (WS-Econ-Cnt)
033900           move EC-Infl-Chg  to WS-Econ-Infl-Chg  (WS-Econ-Cnt)
034000     end-perform.
034100     subtract 1 from WS-Econ-Cnt.
034200*
034300 AA020-Exit.
034400     exit     section.
034500*
034600 AA030-Read-Run-Ctl              section.
034700*****************************************
034800*
034900     move     1  to Cv-Run-Rrn.
035000     read     Cv-Run-Ctl-File key Cv-Run-Rrn.
035100*
035200 AA030-Exit.
035300     exit     section.
035400*
035500 AA040-Read-Covid                section.
035600*****************************************
035700*
035800     read     Cv-Covid-Clean-File next record
035900              at end
036000                       set  WS-Eof to true
036100     end-read.
036200     if       not WS-Eof
036300              add 1 to WS-Rec-Cnt-In
036400              compute  WS-Curr-Month =
036500                       (CC-Date-Ccyy * 100) + CC-Date-Mm
036600     end-if.
036700*
036800 AA040-Exit.
036900     exit     section.
037000*
037100 AA050-Aggregate-Covid           section.
037200*****************************************
037300*
037400     if       WS-First-Rec or
037500              CC-Country not = WS-Grp-Country or
037600              WS-Curr-Month not = WS-Grp-Month
037700              if     WS-Group-Pending
037800                     perform AA060-Merge-Econ
037900              end-if
038000              move   CC-Country   to WS-Grp-Country
038100              move   WS-Curr-Month to WS-Grp-Month
038200              move   zero to WS-Grp-Cases
038300                             WS-Grp-Deaths
038400                             WS-Grp-New-Cases-Sum
038500                             WS-Grp-New-Deaths-Sum
038600                             WS-Grp-Cases-7Avg-Sum
038700                             WS-Grp-Deaths-7Avg-Sum
038800                             WS-Grp-Cfr-Sum
038900                             WS-Grp-Days-Cnt
039000              set    WS-Group-Pending to true
039100              set    WS-First-Rec to false
039200     end-if.
039300*
039400     if       CC-Cases  > WS-Grp-Cases
039500              move  CC-Cases  to WS-Grp-Cases.
039600     if       CC-Deaths > WS-Grp-Deaths
039700              move  CC-Deaths to WS-Grp-Deaths.
039800     add      CC-New-Cases    to WS-Grp-New-Cases-Sum.
039900     add      CC-New-Deaths   to WS-Grp-New-Deaths-Sum.
040000     add      CC-Cases-7Avg   to WS-Grp-Cases-7Avg-Sum.
040100     add      CC-Deaths-7Avg  to WS-Grp-Deaths-7Avg-Sum.
040200     add      CC-Cfr          to WS-Grp-Cfr-Sum.
040300     add      1               to WS-Grp-Days-Cnt.
040400*
040500     perform  AA040-Read-Covid.
040600*
040700 AA050-Exit.
040800     exit     section.
040900*
041000 AA060-Merge-Econ                section.
041100*****************************************
041200*
041300     set      WS-Found to false.
041400     set      WS-Econ-Idx to 1.
041500     search   all WS-Econ-Entry
041600              at end
041700                       set WS-Found to false
041800              when     WS-Econ-Month (WS-Econ-Idx) = WS-Grp-Month
041900                       set WS-Found to true
042000     end-search.
042100*
042200     if       WS-Found
042300              compute  WS-Mean-Cases-7Avg  rounded =
042400                       WS-Grp-Cases-7Avg-Sum  / WS-Grp-Days-Cnt
042500              compute  WS-Mean-Deaths-7Avg rounded =
042600                       WS-Grp-Deaths-7Avg-Sum / WS-Grp-Days-Cnt
042700              compute  WS-Mean-Cfr         rounded =
042800                       WS-Grp-Cfr-Sum         / WS-Grp-Days-Cnt
042900*
043000              move     WS-Grp-Country          to MG-Country
043100              move     WS-Grp-Month            to MG-Month
043200              move     WS-Grp-Cases            to MG-Cases
043300              move     WS-Grp-Deaths           to MG-Deaths
043400              move     WS-Grp-New-Cases-Sum    to MG-New-Cases
043500              move     WS-Grp-New-Deaths-Sum   to MG-New-Deaths
043600              move     WS-Mean-Cases-7Avg      to MG-Cases-7Avg
043700              move     WS-Mean-Deaths-7Avg     to MG-Deaths-7Avg
043800              move     WS-Mean-Cfr             to MG-Cfr
043900              move     WS-Econ-Gdp       (WS-Econ-Idx) to MG-Gdp
044000              move     WS-Econ-Unemp     (WS-Econ-Idx) to MG-Unemp
044100              move     WS-Econ-Infl      (WS-Econ-Idx) to MG-Infl
044200           move WS-Econ-Gdp-Chg   (WS-Econ-Idx) to MG-Gdp-Chg
044300           move WS-Econ-Unemp-Chg (WS-Econ-Idx) to MG-Unemp-Chg
044400           move WS-Econ-Infl-Chg  (WS-Econ-Idx) to MG-Infl-Chg
044500*
044600              write    CV-Merged-Record
044700              add      1 to WS-Rec-Cnt-Out
044800*
044900              move     WS-Grp-Country        to WS-Rpt-Country
045000              move     WS-Grp-Month          to WS-Rpt-Month
045100              move     WS-Grp-Cases          to WS-Rpt-Cases
045200              move     WS-Grp-Deaths         to WS-Rpt-Deaths
045300              move     WS-Grp-New-Cases-Sum  to WS-Rpt-New-Cases
045400              move     WS-Grp-New-Deaths-Sum to WS-Rpt-New-Deaths
045500              generate Cv-Merge-Detail
045600     end-if.
045700*
045800     set      WS-Group-Pending to false.
045900*
046000 AA060-Exit.
046100     exit     section.
046200*
046300 AA099-Update-Run-Ctl            section.
046400*****************************************
046500*
046600     move     WS-Rec-Cnt-Out to CV-Cnt-Merged-Wr.
046700     rewrite  CV-Run-Control-Record.
046800*
046900 AA099-Exit.
047000     exit     section.
047100*

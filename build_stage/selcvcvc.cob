000100* Select clause for the cleansed daily Covid file.
000200 select  Cv-Covid-Clean-File assign       "COVIDCLN"
000300                             organization sequential
000400                             status       Cv-Covid-Cln-Status.
000500*
